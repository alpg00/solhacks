000100******************************************************************
000200*         COPY CALSOL02 - CAMPOS DERIVADOS POR SOLICITUD          CAL00020
000300*         (CALCULADOS EN 2000-DERIVA-CAMPOS DE CADA PROGRAMA)     CAL00030
000400******************************************************************
000500*    12/04/2024  PEDR  TCK-31190 CREACION DEL COPY PARA EL        CAL00050
000600*                      PROYECTO DE EQUIDAD CREDITICIA (ECRED)     CAL00060
000650*    14/03/2025  LMOR  TCK-31890 CAL-CALIF-APROB PASA A SIGNADO   CAL00065
000660*                      IGUAL QUE WKS-CALIF-RATING DE CADA         CAL00066
000670*                      PROGRAMA, EL RESULTADO INTERMEDIO PUEDE    CAL00067
000680*                      SER NEGATIVO ANTES DE ACOTAR A CERO        CAL00068
000700******************************************************************
000800 01  WKS-CAMPOS-CALCULO.                                          CAL00080
000900     05  CAL-CALIF-APROB           PIC S9(01)V999  VALUE ZEROES.  CAL00090
001000     05  CAL-PREVISTO              PIC 9(01)       VALUE ZEROES.  CAL00100
001100         88  CAL-ES-PREVISTO-APROB         VALUE 1.               CAL00110
001200     05  CAL-APROBADO              PIC 9(01)       VALUE ZEROES.  CAL00120
001300         88  CAL-ES-APROBADO               VALUE 1.               CAL00130
001400     05  CAL-GRUPO-INGRESO         PIC X(10)       VALUE SPACES.  CAL00140
001500     05  CAL-CLAVE-GRUPO           PIC X(36)       VALUE SPACES.  CAL00150
001600     05  FILLER                    PIC X(10)       VALUE SPACES.  CAL00160
