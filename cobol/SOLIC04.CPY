000100******************************************************************
000200*              COPY SOLIC04 - REGISTRO DE SOLICITUD DE PRESTAMO   SOL00020
000300*              (LAYOUT COMUN DE ENTRADA, TODOS LOS PROGRAMAS)     SOL00030
000400******************************************************************
000500*    12/04/2024  PEDR  TCK-31190 CREACION DEL COPY PARA EL        SOL00050
000600*                      PROYECTO DE EQUIDAD CREDITICIA (ECRED)     SOL00060
000700*    03/06/2024  JORL  TCK-31344 SE AMPLIA SOL-RDI-TXT DE 4 A 5   SOL00070
000800*                      POSICIONES PARA ADMITIR RDI DE 3 ENTEROS   SOL00080
000850*    14/03/2025  LMOR  TCK-31890 SE AGREGA SOL-RDI-NUM PORQUE     SOL00085
000860*                      SOL-RDI-TXT ES ALFANUMERICO Y NO ALINEA    SOL00086
000870*                      EL PUNTO DECIMAL EN COMPUTE/MOVE; USAR     SOL00087
000880*                      SOL-RDI-NUM (Y NUNCA SOL-RDI-TXT) EN TODA  SOL00088
000890*                      OPERACION ARITMETICA, YA VALIDADO NUMERIC SOL00089
000900******************************************************************
001000 01  REG-SOLICITUD.                                               SOL00100
001100     05  SOL-ID                    PIC 9(07).                     SOL00110
001200     05  FILLER                    PIC X(01).                     SOL00120
001300     05  SOL-ETNIA                 PIC X(25).                     SOL00130
001400     05  FILLER                    PIC X(01).                     SOL00140
001500     05  SOL-RAZA                  PIC X(25).                     SOL00150
001600     05  FILLER                    PIC X(01).                     SOL00160
001700     05  SOL-SEXO                  PIC X(10).                     SOL00170
001800     05  FILLER                    PIC X(01).                     SOL00180
001900     05  SOL-INGRESO               PIC S9(07)V99.                 SOL00190
002000     05  FILLER                    PIC X(01).                     SOL00200
002100*        SOL-RDI-TXT SE LEE COMO TEXTO PORQUE EL ARCHIVO DE ORIGEN
002200*        PUEDE TRAER LA RELACION DEUDA/INGRESO EN BLANCO O CON UN SOL00220
002300*        VALOR NO NUMERICO; SOL-RDI-VALIDO SE DERIVA AL CARGAR.   SOL00230
002400     05  SOL-RDI-TXT               PIC X(05).                     SOL00240
002410     05  SOL-RDI-NUM  REDEFINES                                   SOL00241
002420         SOL-RDI-TXT               PIC 9(03)V99.                  SOL00242
002500     05  FILLER                    PIC X(01).                     SOL00250
002600     05  SOL-ACCION                PIC 9(02).                     SOL00260
002700         88  SOL-ACCION-ORIGINADO          VALUE 1.               SOL00270
002800     05  FILLER                    PIC X(01).                     SOL00280
002900     05  SOL-RDI-VALIDO            PIC X(01).                     SOL00290
003000         88  SOL-RDI-ES-VALIDO             VALUE "Y".             SOL00300
003100         88  SOL-RDI-NO-VALIDO             VALUE "N".             SOL00310
003200     05  FILLER                    PIC X(41).                     SOL00320
