000100******************************************************************
000200* FECHA       : 21/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EQUIDAD CREDITICIA (ECRED)                       *
000500* PROGRAMA    : OUTMAIN                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROGRAMA CONDUCTOR DEL PROCESO DE IGUALDAD DE    *
000800*             : RESULTADO.  LEE LA TASA OBJETIVO DE APROBACION   *
000900*             : DEL ARCHIVO DE PARAMETROS, LA VALIDA, E INVOCA   *
001000*             : EN SECUENCIA LA NORMALIZACION DE SOLICITUDES      *
001100*             : (OUTDPROC) Y EL MOTOR DE UMBRALES POR GRUPO       *
001200*             : (OUTTHRSH).                                       *
001300* ARCHIVOS    : PARMTASA=E                                        *
001400* ACCION (ES) : E=CONTROL DE LA CORRIDA COMPLETA                 *
001500* PROGRAMA(S) : OUTDPROC OUTTHRSH                                 *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 228900                                            *
001800* NOMBRE      : PROCESO IGUALDAD DE RESULTADO - CONDUCTOR         *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    OUTMAIN.
002300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCO.
002500 DATE-WRITTEN.  21 MARZO 1991.
002600 DATE-COMPILED. 21 MARZO 1991.
002700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S        *
003000******************************************************************
003100* 21/03/1991  PEDR  BPM-228900  VERSION ORIGINAL, SUSTITUYE AL   *
003200*                                MENU EN LINEA POR UN CONDUCTOR   *
003300*                                BATCH DE DOS ETAPAS.             *
003400* 14/06/1994  JORL  BPM-228940  SE AGREGA LA LECTURA DE LA TASA  *
003500*                                OBJETIVO DESDE PARMTASA EN LUGAR *
003600*                                DE DEJARLA FIJA EN EL PROGRAMA.  *
003700* 03/12/1998  MCAS  BPM-229053  REVISION Y2K - SIN IMPACTO, EL   *
003800*                                CONDUCTOR NO ALMACENA FECHAS.    *
003900* 14/04/2002  JORL  BPM-229225  SE VALIDA LA TASA OBJETIVO ANTES *
004000*                                DE INVOCAR OUTTHRSH (0 A 1).     *
004100* 11/08/2006  LMOR  BPM-229460  SE AGREGA EL SWITCH UPSI-0 COMO  *
004200*                                BANDERA DE RASTREO OPCIONAL DE   *
004300*                                LA CORRIDA (SOLO BITACORA).      *
004400* 27/02/2010  LMOR  BPM-229560  SE DOCUMENTAN LOS PROGRAMAS       *
004500*                                INVOCADOS EN EL ENCABEZADO.      *
004550* 11/04/2025  LMOR  TCK-31902  SE REESTRUCTURA 000-MAIN EN RANGO  *
004560*                                PERFORM THRU CON GO TO GENUINO Y *
004570*                                SE AGREGA BITACORA DE FECHA/HORA *
004580*                                DE INICIO DE LA CORRIDA.         *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON STATUS IS UPSI-RASTREO-ACTIVO
005200            OFF STATUS IS UPSI-RASTREO-INACTIVO.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PARMTASA ASSIGN TO PARMTASA
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-PARMTASA
005800                             FSE-PARMTASA.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200******************************************************************
006300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006400******************************************************************
006500*   1 --> TARJETA DE PARAMETROS CON LA TASA OBJETIVO DE LA CORRIDA
006600 FD  PARMTASA.
006700 01  REG-PARMTASA.
006800     05  PRM-TASA-TXT              PIC X(05).
006900     05  FILLER                    PIC X(75).
007000
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007400******************************************************************
007500 01  WKS-FS-STATUS.
007600     02  WKS-STATUS.
007700         04  FS-PARMTASA           PIC 9(02) VALUE ZEROES.
007800         04  FSE-PARMTASA.
007900             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008000             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008100             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008200*    VARIABLES RUTINA DE FSE
008300     02  PROGRAMA                  PIC X(08) VALUE SPACES.
008400     02  ARCHIVO                   PIC X(08) VALUE SPACES.
008500     02  ACCION                    PIC X(10) VALUE SPACES.
008600     02  LLAVE                     PIC X(32) VALUE SPACES.
008700
008800******************************************************************
008900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009000******************************************************************
009100 01  WKS-CAMPOS-DE-TRABAJO.
009200     05  WKS-TASA-OBJETIVO         PIC 9V999 VALUE 0.500.
009300     05  WKS-TASA-ES-VALIDA        PIC 9(01) VALUE 1.
009400         88  TASA-ES-VALIDA                  VALUE 1.
009500         88  TASA-NO-ES-VALIDA               VALUE 0.
009600     05  FILLER                    PIC X(06) VALUE SPACES.
009650 01  WKS-TASA-OBJETIVO-X REDEFINES WKS-TASA-OBJETIVO PIC X(04).
009700
009800*--> VISTA ALTERNA DE LA TARJETA DE PARAMETROS PARA VALIDACION
009900 01  WKS-PRM-TASA-R.
010000     05  WKS-PRM-ENTERO            PIC 9(01).
010100     05  WKS-PRM-PUNTO             PIC X(01).
010200     05  WKS-PRM-DECIMAL           PIC 9(03).
010300 01  WKS-PRM-TASA-X REDEFINES WKS-PRM-TASA-R PIC X(05).
010400
010500*--> VISTA ALTERNA DEL INDICADOR DE PROGRAMA LLAMADO, PARA
010600*    LA LINEA DE BITACORA DE CADA ETAPA
010700 01  WKS-ETAPA-EN-CURSO            PIC 9(01) VALUE ZERO.
010800 01  WKS-ETAPA-EN-CURSO-R REDEFINES WKS-ETAPA-EN-CURSO.
010900     05  WKS-ETAPA-DIGITO          PIC 9(01).
011000
011100 01  WKS-NOMBRE-ETAPA              PIC X(10) VALUE SPACES.
011150
011160 77  WKS-FECHA-CORRIDA             PIC 9(06) VALUE ZERO.
011170 77  WKS-HORA-CORRIDA              PIC 9(08) VALUE ZERO.
011200
011300 PROCEDURE DIVISION.
011400******************************************************************
011500*               S E C C I O N    P R I N C I P A L
011600******************************************************************
011700 000-MAIN SECTION.
011710     ACCEPT WKS-FECHA-CORRIDA FROM DATE
011720     ACCEPT WKS-HORA-CORRIDA FROM TIME
011730     DISPLAY 'OUTMAIN - FECHA/HORA DE INICIO      : '
011740             WKS-FECHA-CORRIDA '/' WKS-HORA-CORRIDA
011800     PERFORM 1000-LEE-PARAMETRO THRU 1000-LEE-PARAMETRO-E
011900     PERFORM 1500-VALIDA-TASA THRU 1500-VALIDA-TASA-E
012000     IF TASA-NO-ES-VALIDA
012050        GO TO 000-ABORTA
012400     END-IF
012500     PERFORM 2000-EJECUTA-ETAPA-1 THRU 2000-EJECUTA-ETAPA-1-E
012600     PERFORM 3000-EJECUTA-ETAPA-2 THRU 3000-EJECUTA-ETAPA-2-E
012700     DISPLAY 'OUTMAIN - PROCESO DE IGUALDAD DE RESULTADO'
012800             ' FINALIZADO'
012900     STOP RUN.
012950 000-ABORTA.
012960     DISPLAY '>>> OUTMAIN: TASA OBJETIVO FUERA DE RANGO,'
012970     DISPLAY '    LA CORRIDA SE ABORTA <<<'
012980     STOP RUN.
013000 000-MAIN-E. EXIT.
013100
013200******************************************************************
013300*   LA TARJETA DE PARAMETROS TRAE LA TASA COMO TEXTO "0.500" ;   *
013400*   SI EL ARCHIVO NO ABRE O VIENE VACIO SE USA EL VALOR POR      *
013500*   DEFECTO 0.500 QUE YA TRAE WKS-TASA-OBJETIVO                  *
013600******************************************************************
013700 1000-LEE-PARAMETRO SECTION.
013800     MOVE "OUTMAIN" TO PROGRAMA
013900     OPEN INPUT PARMTASA
014000     IF FS-PARMTASA NOT EQUAL 0 AND FS-PARMTASA NOT EQUAL 35
014100        MOVE 'OPEN'     TO ACCION
014200        MOVE SPACES     TO LLAVE
014300        MOVE 'PARMTASA' TO ARCHIVO
014400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
014500                              FS-PARMTASA, FSE-PARMTASA
014600     END-IF
014700     IF FS-PARMTASA = 0
014800        READ PARMTASA
014900          NOT AT END
015000             MOVE PRM-TASA-TXT TO WKS-PRM-TASA-X
015100             IF WKS-PRM-DECIMAL IS NUMERIC AND
015200                WKS-PRM-ENTERO  IS NUMERIC
015300                MOVE WKS-PRM-TASA-X TO WKS-TASA-OBJETIVO
015400             END-IF
015500        END-READ
015600        CLOSE PARMTASA
015700     END-IF.
015800 1000-LEE-PARAMETRO-E. EXIT.
015900
016000 1500-VALIDA-TASA SECTION.
016100     SET TASA-ES-VALIDA TO TRUE
016200     IF WKS-TASA-OBJETIVO < 0 OR WKS-TASA-OBJETIVO > 1
016300        SET TASA-NO-ES-VALIDA TO TRUE
016400     END-IF.
016500 1500-VALIDA-TASA-E. EXIT.
016600
016700******************************************************************
016800*   ETAPA 1 - NORMALIZACION Y LIMPIEZA DE SOLICITUDES (OUTDPROC) *
016900******************************************************************
017000 2000-EJECUTA-ETAPA-1 SECTION.
017100     MOVE 1            TO WKS-ETAPA-EN-CURSO
017200     MOVE "OUTDPROC"   TO WKS-NOMBRE-ETAPA
017300     PERFORM 5000-BITACORA-ETAPA THRU 5000-BITACORA-ETAPA-E
017400     CALL 'OUTDPROC'
017500     IF UPSI-RASTREO-ACTIVO
017600        DISPLAY 'OUTMAIN - RASTREO: OUTDPROC REGRESO CONTROL'
017700     END-IF.
017800 2000-EJECUTA-ETAPA-1-E. EXIT.
017900
018000******************************************************************
018100*   ETAPA 2 - UMBRALES DE IGUALDAD DE RESULTADO (OUTTHRSH)       *
018200******************************************************************
018300 3000-EJECUTA-ETAPA-2 SECTION.
018400     MOVE 2            TO WKS-ETAPA-EN-CURSO
018500     MOVE "OUTTHRSH"   TO WKS-NOMBRE-ETAPA
018600     PERFORM 5000-BITACORA-ETAPA THRU 5000-BITACORA-ETAPA-E
018700     CALL 'OUTTHRSH' USING WKS-TASA-OBJETIVO
018800     IF UPSI-RASTREO-ACTIVO
018900        DISPLAY 'OUTMAIN - RASTREO: OUTTHRSH REGRESO CONTROL'
019000     END-IF.
019100 3000-EJECUTA-ETAPA-2-E. EXIT.
019200
019300 5000-BITACORA-ETAPA SECTION.
019400     DISPLAY 'OUTMAIN - ETAPA ' WKS-ETAPA-DIGITO ': INVOCANDO '
019500             WKS-NOMBRE-ETAPA
019550     IF UPSI-RASTREO-ACTIVO
019560        DISPLAY 'OUTMAIN - RASTREO: TASA OBJETIVO '
019570                WKS-TASA-OBJETIVO-X
019580     END-IF.
019600 5000-BITACORA-ETAPA-E. EXIT.
019700
019800 END PROGRAM OUTMAIN.
