000100******************************************************************
000200* FECHA       : 12/06/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EQUIDAD CREDITICIA (ECRED)                       *
000500* PROGRAMA    : MTGMODEL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE CALIFICACION DE APROBACION POR RDI.     *
000800*             : CALIFICACION = 1 - RDI/50, ACOTADA A [0,1].      *
000900*             : APROBACION PREVISTA CUANDO LA CALIFICACION ES    *
001000*             : MAYOR O IGUAL A 0.500.  PROMEDIA POR CUARTIL DE  *
001100*             : INGRESO, POR SEXO, POR RAZA Y POR RAZA+SEXO, Y   *
001200*             : PUBLICA EL REPORTE DE GRUPOS Y EL RESUMEN FINAL. *
001300* ARCHIVOS    : SOLICIT=E , RPTMGRP=S , RPTMRES=S                *
001400* ACCION (ES) : E=MODELO DE APROBACION POR RDI                   *
001500* PROGRAMA(S) : NINGUNO                                          *
001600* INSTALADO   : DD/MM/AAAA                                       *
001700* BPM/RATIONAL: 228865                                            *
001800* NOMBRE      : MODELO DE APROBACION HIPOTECARIA POR RDI          *
001900* DESCRIPCION : MANTENIMIENTO                                    *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    MTGMODEL.
002300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCO.
002500 DATE-WRITTEN.  12 JUNIO 1990.
002600 DATE-COMPILED. 12 JUNIO 1990.
002700 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S        *
003000******************************************************************
003100* 12/06/1990  PEDR  BPM-228865  VERSION ORIGINAL DEL PROGRAMA.   *
003200* 03/03/1993  PEDR  BPM-228877  SE AGREGA EL DESGLOSE POR        *
003300*                                RAZA+SEXO, ANTES SOLO SALIAN     *
003400*                                POR SEPARADO.                    *
003500* 21/11/1996  JORL  BPM-228960  SE EXCLUYEN LAS SOLICITUDES CON  *
003600*                                RDI NO NUMERICO DEL MODELO.      *
003700* 15/10/1998  MCAS  BPM-229044  REVISION Y2K - SIN IMPACTO, EL   *
003800*                                PROGRAMA NO ALMACENA FECHAS.     *
003900* 01/02/1999  MCAS  BPM-229045  PRUEBAS FINALES Y2K.              *
004000* 27/07/2004  JORL  BPM-229310  SE AGREGA LA CATEGORIA "UNKNOWN" *
004100*                                DE INGRESO PARA REGISTROS SIN    *
004200*                                INGRESO INFORMADO.               *
004300* 13/12/2009  LMOR  BPM-229555  SE ACLARA REDONDEO A 3 DECIMALES *
004350*                                EN LA CALIFICACION PROMEDIO.     *
004360* 11/04/2025  LMOR  TCK-31902  MG-CALIF-PROM Y WKS-PROMEDIO-GRAL *
004370*                                PASAN A IMAGEN EDITADA PORQUE LA *
004380*                                CIFRA SIN EDITAR NO IMPRIME EL   *
004390*                                PUNTO DECIMAL EXIGIDO POR EL     *
004395*                                FORMATO DEL REPORTE.             *
004410* 14/04/2025  LMOR  TCK-31906  WKS-CALIF-RATING Y WKS-PREVISTO SE *
004420*                                REEMPLAZAN POR COPY CALSOL02     *
004430*                                (CAL-CALIF-APROB/CAL-PREVISTO),  *
004440*                                EL MISMO COPY QUE YA USABAN      *
004450*                                BIASCALC Y OUTDPROC, PARA QUE    *
004460*                                LOS CUATRO PROGRAMAS DEL PROYECTO*
004470*                                COMPARTAN UNA SOLA DEFINICION.   *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SOLICIT ASSIGN TO SOLICIT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS  IS FS-SOLICIT
005500                             FSE-SOLICIT.
005600
005700     SELECT RPTMGRP ASSIGN TO RPTMGRP
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS  IS FS-RPTMGRP
006000                             FSE-RPTMGRP.
006100
006200     SELECT RPTMRES ASSIGN TO RPTMRES
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-RPTMRES
006500                             FSE-RPTMRES.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   1 --> SOLICITUDES DE PRESTAMO RECIBIDAS DEL REGULADOR
007300 FD  SOLICIT.
007400     COPY SOLIC04.
007500*   2 --> REPORTE DE CALIFICACION PROMEDIO POR GRUPO
007600 FD  RPTMGRP.
007700 01  REG-RPTMGRP.
007800     05  MG-ETIQUETA               PIC X(36).
007900     05  FILLER                    PIC X(01).
007950*--> IMAGEN EDITADA A 3 DECIMALES, SEGUN BPM-229555              *
008000     05  MG-CALIF-PROM             PIC 9.999.
008100
008200*   3 --> RESUMEN FINAL DEL MODELO
008300 FD  RPTMRES.
008400 01  LIN-RPTMRES                   PIC X(60).
008500
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008900******************************************************************
009000 01  WKS-FS-STATUS.
009100     02  WKS-STATUS.
009200         04  FS-SOLICIT            PIC 9(02) VALUE ZEROES.
009300         04  FSE-SOLICIT.
009400             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
009500             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
009600             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
009700         04  FS-RPTMGRP            PIC 9(02) VALUE ZEROES.
009800         04  FSE-RPTMGRP.
009900             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010000             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010100             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010200         04  FS-RPTMRES            PIC 9(02) VALUE ZEROES.
010300         04  FSE-RPTMRES.
010400             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010500             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010600             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010700*    VARIABLES RUTINA DE FSE
010800     02  PROGRAMA                  PIC X(08) VALUE SPACES.
010900     02  ARCHIVO                   PIC X(08) VALUE SPACES.
011000     02  ACCION                    PIC X(10) VALUE SPACES.
011100     02  LLAVE                     PIC X(32) VALUE SPACES.
011120
011130     COPY CALSOL02.
011150
011160******************************************************************
011170*    RASTRO DE FECHA/HORA DE CORRIDA PARA LA BITACORA DE CIERRE   *
011180******************************************************************
011190 77  WKS-FECHA-CORRIDA             PIC 9(06) VALUE ZERO.
011195 77  WKS-HORA-CORRIDA              PIC 9(08) VALUE ZERO.
011200
011300******************************************************************
011400*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011500******************************************************************
011600 01  WKS-FLAGS.
011700     05  WKS-FIN-SOLICIT           PIC 9(01) VALUE ZERO.
011800         88  FIN-SOLICIT                     VALUE 1.
011900     05  FILLER                    PIC X(05) VALUE SPACES.
012000
012100 01  WKS-CONTADORES.
012200     05  WKS-LEIDOS                PIC 9(07) COMP VALUE ZERO.
012300     05  WKS-VALIDOS               PIC 9(07) COMP VALUE ZERO.
012400     05  WKS-PREVISTOS-APROB       PIC 9(07) COMP VALUE ZERO.
012500     05  WKS-PREVISTOS-DENEG       PIC 9(07) COMP VALUE ZERO.
012600     05  FILLER                    PIC X(04) VALUE SPACES.
012700
012800 01  WKS-SUMA-CALIF-TOTAL          PIC S9(09)V999 COMP VALUE ZERO.
012900
013000******************************************************************
013100*   TABLA EN MEMORIA DE LOS REGISTROS CON RDI VALIDO, PARA        *
013200*   CLASIFICAR POR CUARTIL DE INGRESO DESPUES DE CALCULAR Q1-Q3  *
013300******************************************************************
013400 01  WKS-CANT-VALIDOS              PIC 9(07) COMP VALUE ZERO.
013500 01  WKS-TABLA-REGISTROS.
013600     05  WKS-REG-ENTRY OCCURS 1 TO 200000 TIMES
013700                        DEPENDING ON WKS-CANT-VALIDOS
013800                        INDEXED BY IDX-REG.
013900         10  RG-INGRESO            PIC S9(07)V99.
014000         10  RG-CALIF              PIC 9(01)V999.
014100
014200*   TABLA SOLO DE INGRESOS DISTINTOS DE CERO, PARA EL CALCULO DE
014300*   LOS CUARTILES (SE ORDENA POR BURBUJA)
014400 01  WKS-CANT-INGRESOS             PIC 9(07) COMP VALUE ZERO.
014500 01  WKS-TABLA-INGRESOS.
014600     05  TI-INGRESO OCCURS 1 TO 200000 TIMES
014700                        DEPENDING ON WKS-CANT-INGRESOS
014800                        INDEXED BY IDX-ING PIC S9(07)V99.
014900
015000 01  TABLA-ETIQUETAS-TXT.
015100     05  FILLER PIC X(10) VALUE "LOW       ".
015200     05  FILLER PIC X(10) VALUE "MEDIUM    ".
015300     05  FILLER PIC X(10) VALUE "HIGH      ".
015400     05  FILLER PIC X(10) VALUE "VERY HIGH ".
015500     05  FILLER PIC X(10) VALUE "UNKNOWN   ".
015600 01  TABLA-ETIQUETAS-R REDEFINES TABLA-ETIQUETAS-TXT.
015700     05  ETQ-INGRESO               PIC X(10) OCCURS 5 TIMES.
015800
015900 01  WKS-TABLA-INGGRP.
016000     05  IG-ENTRY OCCURS 5 TIMES.
016100         10  IG-CANTIDAD           PIC 9(07) COMP VALUE ZERO.
016200         10  IG-SUMA-CALIF         PIC S9(09)V999 COMP VALUE ZERO.
016300
016400 01  WKS-Q1                        PIC S9(07)V99 VALUE ZERO.
016500 01  WKS-Q2                        PIC S9(07)V99 VALUE ZERO.
016600 01  WKS-Q3                        PIC S9(07)V99 VALUE ZERO.
016700
016800******************************************************************
016900*             TABLA DE CATEGORIAS DE SEXO (HASTA 6 VALORES)       *
017000******************************************************************
017100 01  WKS-CANT-SEXOS                PIC 9(02) COMP VALUE ZERO.
017200 01  WKS-TABLA-SEXO.
017300     05  WKS-SEXO-ENTRY OCCURS 6 TIMES INDEXED BY IDX-SEXO.
017400         10  TS-CATEGORIA          PIC X(10) VALUE SPACES.
017500         10  TS-CANTIDAD           PIC 9(07) COMP VALUE ZERO.
017600         10  TS-SUMA-CALIF         PIC S9(09)V999 COMP VALUE ZERO.
017700
017800******************************************************************
017900*             TABLA DE CATEGORIAS DE RAZA (HASTA 12 VALORES)      *
018000******************************************************************
018100 01  WKS-CANT-RAZAS                PIC 9(02) COMP VALUE ZERO.
018200 01  WKS-TABLA-RAZA.
018300     05  WKS-RAZA-ENTRY OCCURS 12 TIMES INDEXED BY IDX-RAZA.
018400         10  TR-CATEGORIA          PIC X(25) VALUE SPACES.
018500         10  TR-CANTIDAD           PIC 9(07) COMP VALUE ZERO.
018600         10  TR-SUMA-CALIF         PIC S9(09)V999 COMP VALUE ZERO.
018700
018800******************************************************************
018900*        TABLA DE GRUPOS RAZA+SEXO (HASTA 40 COMBINACIONES)       *
019000******************************************************************
019100 01  WKS-CANT-GRUPOS                PIC 9(02) COMP VALUE ZERO.
019200 01  WKS-TABLA-GRUPO.
019300     05  WKS-GRUPO-ENTRY OCCURS 40 TIMES INDEXED BY IDX-GRUPO.
019400         10  TG-CLAVE              PIC X(36) VALUE SPACES.
019500         10  TG-CANTIDAD           PIC 9(07) COMP VALUE ZERO.
019600         10  TG-SUMA-CALIF         PIC S9(09)V999 COMP VALUE ZERO.
019700
019800*--> VISTA ALTERNA DE LA CLAVE DEL GRUPO RAZA+SEXO, USADA SOLO
019900*    PARA CONSTRUIRLA EN PIEZAS ANTES DE ARMAR TG-CLAVE
020000 01  WKS-CLAVE-ARMADO.
020100     05  WKS-CA-RAZA               PIC X(25) VALUE SPACES.
020200     05  WKS-CA-ESPACIO            PIC X(01) VALUE SPACE.
020300     05  WKS-CA-SEXO               PIC X(10) VALUE SPACES.
020400 01  WKS-CLAVE-ARMADO-R REDEFINES WKS-CLAVE-ARMADO PIC X(36).
020500
021000******************************************************************
021100*   CAMPOS AUXILIARES DEL CALCULO DE PERCENTIL INTERPOLADO Y     *
021200*   DEL INTERCAMBIO DE LA BURBUJA DE INGRESOS                    *
021300******************************************************************
021400 01  WKS-RANGO-CALC                PIC 9(07)V9999 VALUE ZERO.
021500 01  WKS-RANGO-ENTERO              PIC 9(07) COMP VALUE ZERO.
021600 01  WKS-RANGO-FRACCION            PIC 9V9999 VALUE ZERO.
021700 01  WKS-VBAJO                     PIC S9(07)V99 VALUE ZERO.
021800 01  WKS-VALTO                     PIC S9(07)V99 VALUE ZERO.
021900 01  WKS-TASA-CALC                 PIC 9(01)V9999 VALUE ZERO.
021950 01  WKS-TASA-CALC-X REDEFINES WKS-TASA-CALC PIC X(05).
022000 01  WKS-INTERCAMBIO               PIC 9(01) VALUE ZERO.
022100     88  HUBO-INTERCAMBIO                    VALUE 1.
022200 01  WKS-TEMP-INGRESO              PIC S9(07)V99 VALUE ZERO.
022300 01  WKS-J                         PIC 9(07) COMP VALUE ZERO.
022400
022500 01  WKS-PROMEDIO-GRAL             PIC 9(01)V999 VALUE ZERO.
022520*--> VISTA EDITADA PARA EL RENGLON NARRATIVO DEL RESUMEN, SEGUN   *
022540*    BPM-229555 (3 DECIMALES, CON PUNTO)                          *
022560 01  WKS-PROMEDIO-GRAL-ED          PIC 9.999 VALUE ZERO.
022600
022700 PROCEDURE DIVISION.
022800******************************************************************
022900*               S E C C I O N    P R I N C I P A L
023000******************************************************************
023100 000-MAIN SECTION.
023200     PERFORM 1000-ABRE-ARCHIVOS THRU 1000-ABRE-ARCHIVOS-E
023300     PERFORM 1100-LEE-SOLICITUD THRU 1100-LEE-SOLICITUD-E
023400     PERFORM 1200-PROCESA-SOLICITUD THRU 1200-PROCESA-SOLICITUD-E
023450             UNTIL FIN-SOLICIT
023500     PERFORM 3000-CALCULA-CUARTILES THRU 3000-CALCULA-CUARTILES-E
023600     PERFORM 3500-CLASIFICA-INGRESOS THRU 3500-CLASIFICA-INGRESOS-E
023700             VARYING IDX-REG FROM 1 BY 1
023800             UNTIL IDX-REG > WKS-CANT-VALIDOS
023900     PERFORM 5000-ESCRIBE-GRUPOS THRU 5000-ESCRIBE-GRUPOS-E
024000     PERFORM 6000-ESCRIBE-RESUMEN THRU 6000-ESCRIBE-RESUMEN-E
024100     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
024200     STOP RUN.
024300 000-MAIN-E. EXIT.
024400
024500 1000-ABRE-ARCHIVOS SECTION.
024600     MOVE "MTGMODEL" TO PROGRAMA
024700     OPEN INPUT  SOLICIT
024800     OPEN OUTPUT RPTMGRP
024900     OPEN OUTPUT RPTMRES
025000     IF FS-SOLICIT NOT EQUAL 0
025100        MOVE 'OPEN'    TO ACCION
025200        MOVE SPACES    TO LLAVE
025300        MOVE 'SOLICIT' TO ARCHIVO
025400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025500                              FS-SOLICIT, FSE-SOLICIT
025600        DISPLAY '>>> NO SE PUDO ABRIR SOLICIT <<<' UPON CONSOLE
025700        STOP RUN
025800     END-IF.
025900 1000-ABRE-ARCHIVOS-E. EXIT.
026000
026100 1100-LEE-SOLICITUD SECTION.
026200     READ SOLICIT
026300       AT END
026400          SET FIN-SOLICIT TO TRUE
026500       NOT AT END
026600          ADD 1 TO WKS-LEIDOS
026700     END-READ.
026800 1100-LEE-SOLICITUD-E. EXIT.
026900
027000******************************************************************
027100*   SOLO LAS SOLICITUDES CON RDI NUMERICO ENTRAN AL MODELO;      *
027200*   SE CALIFICA, SE ACUMULA POR SEXO/RAZA/RAZA+SEXO Y SE GUARDA  *
027300*   EL PAR INGRESO/CALIFICACION PARA CLASIFICAR POR CUARTIL      *
027400******************************************************************
027500 1200-PROCESA-SOLICITUD SECTION.
027550     IF SOL-RDI-TXT IS NOT NUMERIC
027560        GO TO 1200-SIGUIENTE
027570     END-IF
027700     PERFORM 2000-DERIVA-CAMPOS THRU 2000-DERIVA-CAMPOS-E
027800     ADD 1 TO WKS-VALIDOS
027900     ADD CAL-CALIF-APROB TO WKS-SUMA-CALIF-TOTAL
028000     IF CAL-ES-PREVISTO-APROB
028100        ADD 1 TO WKS-PREVISTOS-APROB
028200     ELSE
028300        ADD 1 TO WKS-PREVISTOS-DENEG
028400     END-IF
028500     PERFORM 2100-ACUMULA-SEXO THRU 2100-ACUMULA-SEXO-E
028600     PERFORM 2200-ACUMULA-RAZA THRU 2200-ACUMULA-RAZA-E
028700     PERFORM 2300-ACUMULA-GRUPO THRU 2300-ACUMULA-GRUPO-E
028800     ADD 1 TO WKS-CANT-VALIDOS
028900     MOVE SOL-INGRESO    TO RG-INGRESO (WKS-CANT-VALIDOS)
029000     MOVE CAL-CALIF-APROB TO RG-CALIF (WKS-CANT-VALIDOS)
029100     IF SOL-INGRESO NOT EQUAL ZERO
029200        ADD 1 TO WKS-CANT-INGRESOS
029300        MOVE SOL-INGRESO TO TI-INGRESO (WKS-CANT-INGRESOS)
029400     END-IF.
029450 1200-SIGUIENTE.
029600     PERFORM 1100-LEE-SOLICITUD THRU 1100-LEE-SOLICITUD-E.
029700 1200-PROCESA-SOLICITUD-E. EXIT.
029800
029900******************************************************************
030000*   CALIFICACION = 1 - RDI/50, ACOTADA A [0,1]; PREVISTO = 1 SI  *
030100*   LA CALIFICACION ES >= 0.500                                  *
030200******************************************************************
030300 2000-DERIVA-CAMPOS SECTION.
030400     COMPUTE CAL-CALIF-APROB ROUNDED = 1 - (SOL-RDI-NUM / 50)
030500     IF CAL-CALIF-APROB < 0
030600        MOVE 0 TO CAL-CALIF-APROB
030700     END-IF
030800     IF CAL-CALIF-APROB >= .500
030900        SET CAL-ES-PREVISTO-APROB TO TRUE
031000     ELSE
031100        MOVE 0 TO CAL-PREVISTO
031200     END-IF.
031300 2000-DERIVA-CAMPOS-E. EXIT.
031400
031500 2100-ACUMULA-SEXO SECTION.
031600     SET IDX-SEXO TO 1
031700     SEARCH WKS-SEXO-ENTRY
031800       AT END
031900          ADD 1 TO WKS-CANT-SEXOS
032000          SET IDX-SEXO TO WKS-CANT-SEXOS
032100          MOVE SOL-SEXO TO TS-CATEGORIA (IDX-SEXO)
032200       WHEN TS-CATEGORIA (IDX-SEXO) = SOL-SEXO
032300          CONTINUE
032400     END-SEARCH
032500     ADD 1               TO TS-CANTIDAD   (IDX-SEXO)
032600     ADD CAL-CALIF-APROB TO TS-SUMA-CALIF (IDX-SEXO).
032700 2100-ACUMULA-SEXO-E. EXIT.
032800
032900 2200-ACUMULA-RAZA SECTION.
033000     SET IDX-RAZA TO 1
033100     SEARCH WKS-RAZA-ENTRY
033200       AT END
033300          ADD 1 TO WKS-CANT-RAZAS
033400          SET IDX-RAZA TO WKS-CANT-RAZAS
033500          MOVE SOL-RAZA TO TR-CATEGORIA (IDX-RAZA)
033600       WHEN TR-CATEGORIA (IDX-RAZA) = SOL-RAZA
033700          CONTINUE
033800     END-SEARCH
033900     ADD 1               TO TR-CANTIDAD   (IDX-RAZA)
034000     ADD CAL-CALIF-APROB TO TR-SUMA-CALIF (IDX-RAZA).
034100 2200-ACUMULA-RAZA-E. EXIT.
034200
034300******************************************************************
034400*   GRUPO RAZA+SEXO CRUDO (SIN NORMALIZAR, SIN SUSTITUCION DE    *
034500*   HISPANO) PARA EL MODELO DE APROBACION                        *
034600******************************************************************
034700 2300-ACUMULA-GRUPO SECTION.
034800     MOVE SOL-RAZA TO WKS-CA-RAZA
034900     MOVE SOL-SEXO TO WKS-CA-SEXO
035000     SET IDX-GRUPO TO 1
035100     SEARCH WKS-GRUPO-ENTRY
035200       AT END
035300          ADD 1 TO WKS-CANT-GRUPOS
035400          SET IDX-GRUPO TO WKS-CANT-GRUPOS
035500          MOVE WKS-CLAVE-ARMADO-R TO TG-CLAVE (IDX-GRUPO)
035600       WHEN TG-CLAVE (IDX-GRUPO) = WKS-CLAVE-ARMADO-R
035700          CONTINUE
035800     END-SEARCH
035900     ADD 1               TO TG-CANTIDAD   (IDX-GRUPO)
036000     ADD CAL-CALIF-APROB TO TG-SUMA-CALIF (IDX-GRUPO).
036100 2300-ACUMULA-GRUPO-E. EXIT.
036200
036300******************************************************************
036400*   CUARTILES DE INGRESO (SOLO INGRESOS DISTINTOS DE CERO)       *
036500******************************************************************
036600 3000-CALCULA-CUARTILES SECTION.
036700     IF WKS-CANT-INGRESOS > 0
036800        PERFORM 3100-ORDENA-INGRESOS THRU 3100-ORDENA-INGRESOS-E
036900        MOVE .25 TO WKS-TASA-CALC
037000        PERFORM 3200-INTERPOLA-INGRESO THRU 3200-INTERPOLA-INGRESO-E
037100        MOVE WKS-VBAJO TO WKS-Q1
037200        MOVE .50 TO WKS-TASA-CALC
037300        PERFORM 3200-INTERPOLA-INGRESO THRU 3200-INTERPOLA-INGRESO-E
037400        MOVE WKS-VBAJO TO WKS-Q2
037500        MOVE .75 TO WKS-TASA-CALC
037600        PERFORM 3200-INTERPOLA-INGRESO THRU 3200-INTERPOLA-INGRESO-E
037700        MOVE WKS-VBAJO TO WKS-Q3
037800     END-IF.
037900 3000-CALCULA-CUARTILES-E. EXIT.
038000
038100 3100-ORDENA-INGRESOS SECTION.
038200     MOVE 1 TO WKS-INTERCAMBIO
038300     PERFORM 3110-PASADA-BURBUJA THRU 3110-PASADA-BURBUJA-E
038350             UNTIL WKS-INTERCAMBIO = 0.
038400 3100-ORDENA-INGRESOS-E. EXIT.
038500
038600 3110-PASADA-BURBUJA SECTION.
038700     MOVE 0 TO WKS-INTERCAMBIO
038800     PERFORM 3120-COMPARA-VECINO THRU 3120-COMPARA-VECINO-E
038900             VARYING WKS-J FROM 1 BY 1
039000             UNTIL WKS-J > WKS-CANT-INGRESOS - 1.
039100 3110-PASADA-BURBUJA-E. EXIT.
039200
039300 3120-COMPARA-VECINO SECTION.
039400     IF TI-INGRESO (WKS-J) > TI-INGRESO (WKS-J + 1)
039500        MOVE TI-INGRESO (WKS-J)     TO WKS-TEMP-INGRESO
039600        MOVE TI-INGRESO (WKS-J + 1) TO TI-INGRESO (WKS-J)
039700        MOVE WKS-TEMP-INGRESO       TO TI-INGRESO (WKS-J + 1)
039800        SET HUBO-INTERCAMBIO TO TRUE
039900     END-IF.
040000 3120-COMPARA-VECINO-E. EXIT.
040100
040200 3200-INTERPOLA-INGRESO SECTION.
040210     DISPLAY 'MTGMODEL - RASTREO: TASA DE CORTE ' WKS-TASA-CALC-X
040300     IF WKS-CANT-INGRESOS = 1
040400        MOVE TI-INGRESO (1) TO WKS-VBAJO
040500     ELSE
040600        COMPUTE WKS-RANGO-CALC ROUNDED =
040700                1 + (WKS-CANT-INGRESOS - 1) * WKS-TASA-CALC
040800        COMPUTE WKS-RANGO-ENTERO = WKS-RANGO-CALC
040900        COMPUTE WKS-RANGO-FRACCION =
041000                WKS-RANGO-CALC - WKS-RANGO-ENTERO
041100        IF WKS-RANGO-ENTERO < 1
041200           MOVE 1 TO WKS-RANGO-ENTERO
041300        END-IF
041400        IF WKS-RANGO-ENTERO >= WKS-CANT-INGRESOS
041500           MOVE TI-INGRESO (WKS-CANT-INGRESOS) TO WKS-VBAJO
041600        ELSE
041700           MOVE TI-INGRESO (WKS-RANGO-ENTERO)     TO WKS-VBAJO
041800           MOVE TI-INGRESO (WKS-RANGO-ENTERO + 1) TO WKS-VALTO
041900           COMPUTE WKS-VBAJO ROUNDED =
042000                   WKS-VBAJO + WKS-RANGO-FRACCION *
042100                   (WKS-VALTO - WKS-VBAJO)
042200        END-IF
042300     END-IF.
042400 3200-INTERPOLA-INGRESO-E. EXIT.
042500
042600******************************************************************
042700*   CLASIFICA CADA REGISTRO VALIDO EN SU GRUPO DE INGRESO; LOS   *
042800*   DE INGRESO CERO CAEN EN "UNKNOWN" (QUINTA ENTRADA DE LA      *
042900*   TABLA DE ETIQUETAS)                                          *
043000******************************************************************
043100 3500-CLASIFICA-INGRESOS SECTION.
043200     IF RG-INGRESO (IDX-REG) = ZERO
043300        ADD 1 TO IG-CANTIDAD (5)
043400        ADD RG-CALIF (IDX-REG) TO IG-SUMA-CALIF (5)
043500     ELSE
043600        IF RG-INGRESO (IDX-REG) <= WKS-Q1
043700           ADD 1 TO IG-CANTIDAD (1)
043800           ADD RG-CALIF (IDX-REG) TO IG-SUMA-CALIF (1)
043900        ELSE
044000           IF RG-INGRESO (IDX-REG) <= WKS-Q2
044100              ADD 1 TO IG-CANTIDAD (2)
044200              ADD RG-CALIF (IDX-REG) TO IG-SUMA-CALIF (2)
044300           ELSE
044400              IF RG-INGRESO (IDX-REG) <= WKS-Q3
044500                 ADD 1 TO IG-CANTIDAD (3)
044600                 ADD RG-CALIF (IDX-REG) TO IG-SUMA-CALIF (3)
044700              ELSE
044800                 ADD 1 TO IG-CANTIDAD (4)
044900                 ADD RG-CALIF (IDX-REG) TO IG-SUMA-CALIF (4)
045000              END-IF
045100           END-IF
045200        END-IF
045300     END-IF.
045400 3500-CLASIFICA-INGRESOS-E. EXIT.
045500
045600******************************************************************
045700*   ESCRIBE LAS CUATRO AGRUPACIONES AL REPORTE RPTMGRP, EN EL    *
045800*   ORDEN INGRESO / SEXO / RAZA / RAZA+SEXO                      *
045900******************************************************************
046000 5000-ESCRIBE-GRUPOS SECTION.
046100     PERFORM 5100-ESCRIBE-INGRESO THRU 5100-ESCRIBE-INGRESO-E
046200             VARYING WKS-J FROM 1 BY 1
046300             UNTIL WKS-J > 5
046400     PERFORM 5200-ESCRIBE-SEXO THRU 5200-ESCRIBE-SEXO-E
046500             VARYING IDX-SEXO FROM 1 BY 1
046600             UNTIL IDX-SEXO > WKS-CANT-SEXOS
046700     PERFORM 5300-ESCRIBE-RAZA THRU 5300-ESCRIBE-RAZA-E
046800             VARYING IDX-RAZA FROM 1 BY 1
046900             UNTIL IDX-RAZA > WKS-CANT-RAZAS
047000     PERFORM 5400-ESCRIBE-GRUPO THRU 5400-ESCRIBE-GRUPO-E
047100             VARYING IDX-GRUPO FROM 1 BY 1
047200             UNTIL IDX-GRUPO > WKS-CANT-GRUPOS.
047300 5000-ESCRIBE-GRUPOS-E. EXIT.
047400
047500 5100-ESCRIBE-INGRESO SECTION.
047600     MOVE ETQ-INGRESO (WKS-J) TO MG-ETIQUETA
047700     IF IG-CANTIDAD (WKS-J) = 0
047800        MOVE 0 TO MG-CALIF-PROM
047900     ELSE
048000        COMPUTE MG-CALIF-PROM ROUNDED =
048100                IG-SUMA-CALIF (WKS-J) / IG-CANTIDAD (WKS-J)
048200     END-IF
048300     WRITE REG-RPTMGRP.
048400 5100-ESCRIBE-INGRESO-E. EXIT.
048500
048600 5200-ESCRIBE-SEXO SECTION.
048700     MOVE TS-CATEGORIA (IDX-SEXO) TO MG-ETIQUETA
048800     COMPUTE MG-CALIF-PROM ROUNDED =
048900             TS-SUMA-CALIF (IDX-SEXO) / TS-CANTIDAD (IDX-SEXO)
049000     WRITE REG-RPTMGRP.
049100 5200-ESCRIBE-SEXO-E. EXIT.
049200
049300 5300-ESCRIBE-RAZA SECTION.
049400     MOVE TR-CATEGORIA (IDX-RAZA) TO MG-ETIQUETA
049500     COMPUTE MG-CALIF-PROM ROUNDED =
049600             TR-SUMA-CALIF (IDX-RAZA) / TR-CANTIDAD (IDX-RAZA)
049700     WRITE REG-RPTMGRP.
049800 5300-ESCRIBE-RAZA-E. EXIT.
049900
050000 5400-ESCRIBE-GRUPO SECTION.
050100     MOVE TG-CLAVE (IDX-GRUPO) TO MG-ETIQUETA
050200     COMPUTE MG-CALIF-PROM ROUNDED =
050300             TG-SUMA-CALIF (IDX-GRUPO) / TG-CANTIDAD (IDX-GRUPO)
050400     WRITE REG-RPTMGRP.
050500 5400-ESCRIBE-GRUPO-E. EXIT.
050600
050700 6000-ESCRIBE-RESUMEN SECTION.
050800     IF WKS-VALIDOS = 0
050900        MOVE 0 TO WKS-PROMEDIO-GRAL
051000     ELSE
051100        COMPUTE WKS-PROMEDIO-GRAL ROUNDED =
051200                WKS-SUMA-CALIF-TOTAL / WKS-VALIDOS
051300     END-IF
051400     MOVE "DTI-BASED MORTGAGE APPROVAL ANALYSIS SUMMARY"
051500       TO LIN-RPTMRES
051600     WRITE LIN-RPTMRES
051700     STRING "TOTAL APPLICATIONS ANALYZED: " DELIMITED BY SIZE
051800            WKS-VALIDOS                     DELIMITED BY SIZE
051900       INTO LIN-RPTMRES
052000     WRITE LIN-RPTMRES
052050     MOVE WKS-PROMEDIO-GRAL TO WKS-PROMEDIO-GRAL-ED
052100     STRING "OVERALL AVERAGE APPROVAL RATING: "
052200                                             DELIMITED BY SIZE
052300            WKS-PROMEDIO-GRAL-ED            DELIMITED BY SIZE
052400       INTO LIN-RPTMRES
052500     WRITE LIN-RPTMRES
052600     STRING "PREDICTED APPROVALS (RATING >= 0.5): "
052700                                             DELIMITED BY SIZE
052800            WKS-PREVISTOS-APROB             DELIMITED BY SIZE
052900       INTO LIN-RPTMRES
053000     WRITE LIN-RPTMRES
053100     STRING "PREDICTED DENIALS (RATING < 0.5): "
053200                                             DELIMITED BY SIZE
053300            WKS-PREVISTOS-DENEG             DELIMITED BY SIZE
053400       INTO LIN-RPTMRES
053500     WRITE LIN-RPTMRES.
053600 6000-ESCRIBE-RESUMEN-E. EXIT.
053700
053800 9000-CIERRA-ARCHIVOS SECTION.
053820     ACCEPT WKS-FECHA-CORRIDA FROM DATE
053840     ACCEPT WKS-HORA-CORRIDA  FROM TIME
053900     CLOSE SOLICIT RPTMGRP RPTMRES
054000     DISPLAY '******************************************'
054100     DISPLAY 'MTGMODEL - SOLICITUDES LEIDAS      : ' WKS-LEIDOS
054200     DISPLAY 'MTGMODEL - SOLICITUDES VALIDAS      : ' WKS-VALIDOS
054300     DISPLAY 'MTGMODEL - GRUPOS RAZA+SEXO          : '
054400             WKS-CANT-GRUPOS
054450     DISPLAY 'MTGMODEL - FECHA/HORA DE CORRIDA    : '
054470             WKS-FECHA-CORRIDA '/' WKS-HORA-CORRIDA
054500     DISPLAY '******************************************'.
054600 9000-CIERRA-ARCHIVOS-E. EXIT.
054700
054800 END PROGRAM MTGMODEL.
