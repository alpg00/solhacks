000100******************************************************************
000200* FECHA       : 04/09/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EQUIDAD CREDITICIA (ECRED)                       *
000500* PROGRAMA    : CLRSCORE                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : INDICE DE EQUIDAD "CLEARSCORE".  PROMEDIA LA     *
000800*             : CALIFICACION DE APROBACION POR RDI DENTRO DE     *
000900*             : CADA GRUPO ETNICO Y COMPARA EL PROMEDIO MAS BAJO *
001000*             : CONTRA EL MAS ALTO.  UN INDICE DE 1.000 INDICA   *
001100*             : PARIDAD PERFECTA ENTRE LOS GRUPOS ETNICOS.       *
001200* ARCHIVOS    : SOLICIT=E , RPTCLSC=S                             *
001300* ACCION (ES) : E=CALCULO DEL INDICE DE EQUIDAD CLEARSCORE       *
001400* PROGRAMA(S) : NINGUNO                                          *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 228870                                            *
001700* NOMBRE      : INDICE DE EQUIDAD CLEARSCORE POR ETNIA            *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    CLRSCORE.
002200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCO.
002400 DATE-WRITTEN.  04 SEPTIEMBRE 1990.
002500 DATE-COMPILED. 04 SEPTIEMBRE 1990.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S        *
002900******************************************************************
003000* 04/09/1990  PEDR  BPM-228870  VERSION ORIGINAL DEL PROGRAMA.   *
003100* 19/05/1993  PEDR  BPM-228881  SE ACLARA QUE LA CLAVE DE GRUPO  *
003200*                                ES LA ETNIA, NO LA RAZA.         *
003300* 08/01/1997  JORL  BPM-228966  SE EXCLUYEN LAS SOLICITUDES CON  *
003400*                                RDI NO NUMERICO DEL CALCULO.     *
003500* 22/10/1998  MCAS  BPM-229047  REVISION Y2K - SIN IMPACTO, EL   *
003600*                                PROGRAMA NO ALMACENA FECHAS.     *
003700* 09/02/1999  MCAS  BPM-229048  PRUEBAS FINALES Y2K.              *
003800* 30/09/2005  JORL  BPM-229340  SE ACLARA QUE EL INDICE SOLO SE  *
003900*                                CALCULA CUANDO EL PROMEDIO MAS   *
004000*                                ALTO ES MAYOR QUE CERO.          *
004100* 06/01/2010  LMOR  BPM-229558  SE REDONDEAN TODAS LAS CIFRAS    *
004150*                                DEL REPORTE A 3 DECIMALES.       *
004160* 11/04/2025  LMOR  TCK-31902  SE COMPLETA EL RESUMEN NARRATIVO  *
004170*                                CON LA FORMULA, LOS PROMEDIOS    *
004180*                                MINIMO/MAXIMO Y EL TEXTO DE      *
004190*                                INTERPRETACION; VISTAS EDITADAS  *
004195*                                A 3 DECIMALES PARA IMPRIMIR EL   *
004198*                                PUNTO DECIMAL EN LAS CIFRAS.     *
004210* 14/04/2025  LMOR  TCK-31906  WKS-CALIF-RATING SE REEMPLAZA POR *
004220*                                COPY CALSOL02 (CAL-CALIF-APROB),*
004230*                                EL MISMO COPY QUE YA USABAN     *
004240*                                BIASCALC Y OUTDPROC, PARA QUE   *
004250*                                LOS CUATRO PROGRAMAS DEL        *
004260*                                PROYECTO COMPARTAN UNA SOLA     *
004270*                                DEFINICION DE LA CALIFICACION.  *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SOLICIT ASSIGN TO SOLICIT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-SOLICIT
005300                             FSE-SOLICIT.
005400
005500     SELECT RPTCLSC ASSIGN TO RPTCLSC
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-RPTCLSC
005800                             FSE-RPTCLSC.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200******************************************************************
006300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006400******************************************************************
006500*   1 --> SOLICITUDES DE PRESTAMO RECIBIDAS DEL REGULADOR
006600 FD  SOLICIT.
006700     COPY SOLIC04.
006800*   2 --> REPORTE NARRATIVO DEL INDICE CLEARSCORE
006900 FD  RPTCLSC.
007000 01  LIN-RPTCLSC                   PIC X(60).
007100
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007500******************************************************************
007600 01  WKS-FS-STATUS.
007700     02  WKS-STATUS.
007800         04  FS-SOLICIT            PIC 9(02) VALUE ZEROES.
007900         04  FSE-SOLICIT.
008000             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008100             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008200             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008300         04  FS-RPTCLSC            PIC 9(02) VALUE ZEROES.
008400         04  FSE-RPTCLSC.
008500             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008600             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008700             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
008800*    VARIABLES RUTINA DE FSE
008900     02  PROGRAMA                  PIC X(08) VALUE SPACES.
009000     02  ARCHIVO                   PIC X(08) VALUE SPACES.
009100     02  ACCION                    PIC X(10) VALUE SPACES.
009200     02  LLAVE                     PIC X(32) VALUE SPACES.
009250
009270     COPY CALSOL02.
009300
009400******************************************************************
009500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009600******************************************************************
009700 01  WKS-FLAGS.
009800     05  WKS-FIN-SOLICIT           PIC 9(01) VALUE ZERO.
009900         88  FIN-SOLICIT                     VALUE 1.
010000     05  FILLER                    PIC X(05) VALUE SPACES.
010100
010200 01  WKS-CONTADORES.
010300     05  WKS-LEIDOS                PIC 9(07) COMP VALUE ZERO.
010400     05  WKS-VALIDOS               PIC 9(07) COMP VALUE ZERO.
010500     05  FILLER                    PIC X(04) VALUE SPACES.
010520******************************************************************
010540*    RASTRO DE FECHA/HORA DE CORRIDA PARA LA BITACORA DE CIERRE   *
010560******************************************************************
010580 77  WKS-FECHA-CORRIDA             PIC 9(06) VALUE ZERO.
010590 77  WKS-HORA-CORRIDA              PIC 9(08) VALUE ZERO.
010600
010900******************************************************************
011000*        TABLA DE PROMEDIOS POR GRUPO ETNICO (HASTA 12 VALORES)   *
011100******************************************************************
011200 01  WKS-CANT-ETNIAS               PIC 9(02) COMP VALUE ZERO.
011300 01  WKS-TABLA-ETNIA.
011400     05  WKS-ETNIA-ENTRY OCCURS 12 TIMES INDEXED BY IDX-ETNIA.
011500         10  TE-CATEGORIA          PIC X(25) VALUE SPACES.
011600         10  TE-CANTIDAD           PIC 9(07) COMP VALUE ZERO.
011700         10  TE-SUMA-CALIF         PIC S9(09)V999 COMP VALUE ZERO.
011800         10  TE-PROMEDIO           PIC S9(01)V999 VALUE ZERO.
011900
012000*--> VISTA ALTERNA DE UNA ENTRADA COMPLETA DE LA TABLA DE ETNIA,
012100*    USADA PARA LOCALIZAR EL PROMEDIO MINIMO Y EL MAXIMO
012200 01  WKS-ETNIA-ENTRY-R REDEFINES WKS-TABLA-ETNIA.
012300     05  WKS-ETNIA-BYTES OCCURS 12 TIMES PIC X(41).
012400
012500 01  WKS-IDX-MINIMO                PIC 9(02) COMP VALUE ZERO.
012600 01  WKS-IDX-MAXIMO                PIC 9(02) COMP VALUE ZERO.
012700 01  WKS-PROM-MINIMO               PIC S9(01)V999 VALUE ZERO.
012800 01  WKS-PROM-MAXIMO               PIC S9(01)V999 VALUE ZERO.
012810*--> VISTAS EDITADAS DEL PROMEDIO MINIMO Y MAXIMO PARA EL         *
012820*    RENGLON DE LA FORMULA EN EL REPORTE (3 DECIMALES, CON PUNTO) *
012830 01  WKS-PROM-MINIMO-ED            PIC 9.999 VALUE ZERO.
012840 01  WKS-PROM-MAXIMO-ED            PIC 9.999 VALUE ZERO.
012900
013000 01  WKS-CLEARSCORE                PIC 9(01)V999 VALUE ZERO.
013100 01  WKS-CLEARSCORE-X REDEFINES WKS-CLEARSCORE PIC X(04).
013200 01  WKS-CLEARSCORE-VALIDO         PIC 9(01) VALUE 0.
013300     88  CLEARSCORE-ES-VALIDO                VALUE 1.
013310*--> VISTA EDITADA DEL INDICE CLEARSCORE PARA EL REPORTE, SEGUN   *
013320*    BPM-229558 (3 DECIMALES, CON PUNTO)                          *
013330 01  WKS-CLEARSCORE-ED             PIC 9.999 VALUE ZERO.
013400
013500 01  WKS-J                         PIC 9(02) COMP VALUE ZERO.
013600
013700 01  WKS-LINEA-DETALLE.
013800     05  WKS-LD-ETIQUETA           PIC X(25) VALUE SPACES.
013900     05  FILLER                    PIC X(01) VALUE SPACE.
014000     05  WKS-LD-PROMEDIO           PIC 9.999 VALUE ZERO.
014100     05  FILLER                    PIC X(28) VALUE SPACES.
014200
014300*--> VISTA ALTERNA DE LA LINEA DE DETALLE, USADA PARA LA         *
014400*    BITACORA DE RASTREO AL ESCRIBIR CADA ETNIA
014500 01  WKS-LD-TRACE-R REDEFINES WKS-LINEA-DETALLE.
014600     05  WKS-LDT-ETIQUETA          PIC X(25).
014700     05  FILLER                    PIC X(01).
014800     05  WKS-LDT-PROMEDIO          PIC X(05).
014900     05  FILLER                    PIC X(28).
015000
015100 PROCEDURE DIVISION.
015200******************************************************************
015300*               S E C C I O N    P R I N C I P A L
015400******************************************************************
015500 000-MAIN SECTION.
015600     PERFORM 1000-ABRE-ARCHIVOS THRU 1000-ABRE-ARCHIVOS-E
015700     PERFORM 1100-LEE-SOLICITUD THRU 1100-LEE-SOLICITUD-E
015800     PERFORM 1200-PROCESA-SOLICITUD THRU 1200-PROCESA-SOLICITUD-E
015850             UNTIL FIN-SOLICIT
015900     PERFORM 6000-PROMEDIA-ETNIAS THRU 6000-PROMEDIA-ETNIAS-E
016000             VARYING IDX-ETNIA FROM 1 BY 1
016100             UNTIL IDX-ETNIA > WKS-CANT-ETNIAS
016200     PERFORM 7000-CALCULA-CLEARSCORE THRU 7000-CALCULA-CLEARSCORE-E
016300     PERFORM 8000-ESCRIBE-RESUMEN THRU 8000-ESCRIBE-RESUMEN-E
016400     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
016500     STOP RUN.
016600 000-MAIN-E. EXIT.
016700
016800 1000-ABRE-ARCHIVOS SECTION.
016900     MOVE "CLRSCORE" TO PROGRAMA
017000     OPEN INPUT  SOLICIT
017100     OPEN OUTPUT RPTCLSC
017200     IF FS-SOLICIT NOT EQUAL 0
017300        MOVE 'OPEN'    TO ACCION
017400        MOVE SPACES    TO LLAVE
017500        MOVE 'SOLICIT' TO ARCHIVO
017600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017700                              FS-SOLICIT, FSE-SOLICIT
017800        DISPLAY '>>> NO SE PUDO ABRIR SOLICIT <<<' UPON CONSOLE
017900        STOP RUN
018000     END-IF.
018100 1000-ABRE-ARCHIVOS-E. EXIT.
018200
018300 1100-LEE-SOLICITUD SECTION.
018400     READ SOLICIT
018500       AT END
018600          SET FIN-SOLICIT TO TRUE
018700       NOT AT END
018800          ADD 1 TO WKS-LEIDOS
018900     END-READ.
019000 1100-LEE-SOLICITUD-E. EXIT.
019100
019200******************************************************************
019300*   SOLO LAS SOLICITUDES CON RDI NUMERICO ENTRAN AL CALCULO; SE  *
019400*   CALIFICA CON LA MISMA FORMULA DEL MODELO DE APROBACION Y SE  *
019500*   ACUMULA POR ETNIA (NO POR RAZA)                              *
019600******************************************************************
019700 1200-PROCESA-SOLICITUD SECTION.
019800     IF SOL-RDI-TXT IS NOT NUMERIC
019820        GO TO 1200-SIGUIENTE
019840     END-IF
019900     PERFORM 2000-DERIVA-CALIFICACION THRU 2000-DERIVA-CALIFICACION-E
020000     ADD 1 TO WKS-VALIDOS
020100     PERFORM 2100-ACUMULA-ETNIA THRU 2100-ACUMULA-ETNIA-E.
020150 1200-SIGUIENTE.
020300     PERFORM 1100-LEE-SOLICITUD THRU 1100-LEE-SOLICITUD-E.
020400 1200-PROCESA-SOLICITUD-E. EXIT.
020500
020600 2000-DERIVA-CALIFICACION SECTION.
020700     COMPUTE CAL-CALIF-APROB ROUNDED = 1 - (SOL-RDI-NUM / 50)
020800     IF CAL-CALIF-APROB < 0
020900        MOVE 0 TO CAL-CALIF-APROB
021000     END-IF.
021100 2000-DERIVA-CALIFICACION-E. EXIT.
021200
021300 2100-ACUMULA-ETNIA SECTION.
021400     SET IDX-ETNIA TO 1
021500     SEARCH WKS-ETNIA-ENTRY
021600       AT END
021700          ADD 1 TO WKS-CANT-ETNIAS
021800          SET IDX-ETNIA TO WKS-CANT-ETNIAS
021900          MOVE SOL-ETNIA TO TE-CATEGORIA (IDX-ETNIA)
022000          DISPLAY 'CLRSCORE - NUEVA ETNIA, ENTRADA CRUDA: '
022100                  WKS-ETNIA-BYTES (IDX-ETNIA)
022200       WHEN TE-CATEGORIA (IDX-ETNIA) = SOL-ETNIA
022300          CONTINUE
022400     END-SEARCH
022500     ADD 1               TO TE-CANTIDAD   (IDX-ETNIA)
022600     ADD CAL-CALIF-APROB TO TE-SUMA-CALIF (IDX-ETNIA).
022700 2100-ACUMULA-ETNIA-E. EXIT.
022800
022900 6000-PROMEDIA-ETNIAS SECTION.
023000     IF TE-CANTIDAD (IDX-ETNIA) = 0
023100        MOVE 0 TO TE-PROMEDIO (IDX-ETNIA)
023200     ELSE
023300        COMPUTE TE-PROMEDIO (IDX-ETNIA) ROUNDED =
023400                TE-SUMA-CALIF (IDX-ETNIA) / TE-CANTIDAD (IDX-ETNIA)
023500     END-IF.
023600 6000-PROMEDIA-ETNIAS-E. EXIT.
023700
023800******************************************************************
023900*   RECORRE LA TABLA DE ETNIA PARA LOCALIZAR EL PROMEDIO MAS     *
024000*   BAJO Y EL MAS ALTO; EL INDICE SOLO SE CALCULA CUANDO EL      *
024100*   PROMEDIO MAS ALTO ES MAYOR QUE CERO                          *
024200******************************************************************
024300 7000-CALCULA-CLEARSCORE SECTION.
024400     MOVE ZERO TO WKS-CLEARSCORE
024500     MOVE 0    TO WKS-CLEARSCORE-VALIDO
024600     IF WKS-CANT-ETNIAS > 0
024700        MOVE 1 TO WKS-IDX-MINIMO
024800        MOVE 1 TO WKS-IDX-MAXIMO
024900        MOVE TE-PROMEDIO (1) TO WKS-PROM-MINIMO
025000        MOVE TE-PROMEDIO (1) TO WKS-PROM-MAXIMO
025100        PERFORM 7100-COMPARA-ETNIA THRU 7100-COMPARA-ETNIA-E
025200                VARYING WKS-J FROM 2 BY 1
025300                UNTIL WKS-J > WKS-CANT-ETNIAS
025400        IF WKS-PROM-MAXIMO > 0
025500           COMPUTE WKS-CLEARSCORE ROUNDED =
025600                   WKS-PROM-MINIMO / WKS-PROM-MAXIMO
025700           SET CLEARSCORE-ES-VALIDO TO TRUE
025800        ELSE
025900           MOVE "N/A " TO WKS-CLEARSCORE-X
026000        END-IF
026100     ELSE
026200        MOVE "N/A " TO WKS-CLEARSCORE-X
026300     END-IF.
026400 7000-CALCULA-CLEARSCORE-E. EXIT.
026500
026600 7100-COMPARA-ETNIA SECTION.
026700     IF TE-PROMEDIO (WKS-J) < WKS-PROM-MINIMO
026800        MOVE TE-PROMEDIO (WKS-J) TO WKS-PROM-MINIMO
026900        MOVE WKS-J               TO WKS-IDX-MINIMO
027000     END-IF
027100     IF TE-PROMEDIO (WKS-J) > WKS-PROM-MAXIMO
027200        MOVE TE-PROMEDIO (WKS-J) TO WKS-PROM-MAXIMO
027300        MOVE WKS-J               TO WKS-IDX-MAXIMO
027400     END-IF.
027500 7100-COMPARA-ETNIA-E. EXIT.
027600
027700******************************************************************
027800*   REPORTE NARRATIVO: ENCABEZADO, PROMEDIO POR ETNIA Y EL       *
027900*   INDICE CLEARSCORE FINAL                                      *
028000******************************************************************
028100 8000-ESCRIBE-RESUMEN SECTION.
028200     MOVE "CLEARSCORE FAIRNESS INDEX SUMMARY" TO LIN-RPTCLSC
028300     WRITE LIN-RPTCLSC
028400     MOVE SPACES TO LIN-RPTCLSC
028500     WRITE LIN-RPTCLSC
028510     MOVE "FORMULA: MIN GROUP MEAN / MAX GROUP MEAN" TO
028520          LIN-RPTCLSC
028530     WRITE LIN-RPTCLSC
028540     MOVE SPACES TO LIN-RPTCLSC
028550     WRITE LIN-RPTCLSC
028600     MOVE "AVERAGE DTI APPROVAL RATING BY ETHNICITY:" TO
028700          LIN-RPTCLSC
028800     WRITE LIN-RPTCLSC
028900     PERFORM 8100-ESCRIBE-ETNIA THRU 8100-ESCRIBE-ETNIA-E
029000             VARYING IDX-ETNIA FROM 1 BY 1
029100             UNTIL IDX-ETNIA > WKS-CANT-ETNIAS
029200     MOVE SPACES TO LIN-RPTCLSC
029300     WRITE LIN-RPTCLSC
029310     MOVE WKS-PROM-MINIMO TO WKS-PROM-MINIMO-ED
029320     MOVE WKS-PROM-MAXIMO TO WKS-PROM-MAXIMO-ED
029330     STRING "MINIMUM GROUP MEAN: " DELIMITED BY SIZE
029340            WKS-PROM-MINIMO-ED     DELIMITED BY SIZE
029350       INTO LIN-RPTCLSC
029360     WRITE LIN-RPTCLSC
029370     STRING "MAXIMUM GROUP MEAN: " DELIMITED BY SIZE
029380            WKS-PROM-MAXIMO-ED     DELIMITED BY SIZE
029390       INTO LIN-RPTCLSC
029395     WRITE LIN-RPTCLSC
029400     IF CLEARSCORE-ES-VALIDO
029410        MOVE WKS-CLEARSCORE TO WKS-CLEARSCORE-ED
029500        STRING "CLEARSCORE INDEX: " DELIMITED BY SIZE
029600               WKS-CLEARSCORE-ED    DELIMITED BY SIZE
029700          INTO LIN-RPTCLSC
029800     ELSE
029900        STRING "CLEARSCORE INDEX: " DELIMITED BY SIZE
030000               WKS-CLEARSCORE-X     DELIMITED BY SIZE
030100          INTO LIN-RPTCLSC
030200     END-IF
030300     WRITE LIN-RPTCLSC
030310     MOVE SPACES TO LIN-RPTCLSC
030320     WRITE LIN-RPTCLSC
030330     PERFORM 8200-ESCRIBE-INTERPRETA THRU 8200-ESCRIBE-INTERPRETA-E.
030400 8000-ESCRIBE-RESUMEN-E. EXIT.
030500
030600 8100-ESCRIBE-ETNIA SECTION.
030700     MOVE TE-CATEGORIA (IDX-ETNIA) TO WKS-LD-ETIQUETA
030800     MOVE TE-PROMEDIO  (IDX-ETNIA) TO WKS-LD-PROMEDIO
030900     MOVE WKS-LINEA-DETALLE        TO LIN-RPTCLSC
031000     WRITE LIN-RPTCLSC
031100     DISPLAY 'CLRSCORE - ETNIA ' WKS-LDT-ETIQUETA
031200             ' PROM ' WKS-LDT-PROMEDIO.
031300 8100-ESCRIBE-ETNIA-E. EXIT.
031400
031420******************************************************************
031440*    TEXTO FIJO DE INTERPRETACION DEL INDICE CLEARSCORE, SEGUN    *
031460*    BPM-229340 (1.000 ES PARIDAD PERFECTA ENTRE GRUPOS)          *
031480******************************************************************
031500 8200-ESCRIBE-INTERPRETA SECTION.
031520     MOVE "INTERPRETATION: A CLEARSCORE OF 1.000 INDICATES" TO
031540          LIN-RPTCLSC
031560     WRITE LIN-RPTCLSC
031580     MOVE "PERFECT PARITY AMONG ETHNIC GROUPS.  LOWER VALUES" TO
031600          LIN-RPTCLSC
031620     WRITE LIN-RPTCLSC
031640     MOVE "INDICATE GREATER DISPARITY IN APPROVAL OUTCOMES." TO
031660          LIN-RPTCLSC
031680     WRITE LIN-RPTCLSC.
031699 8200-ESCRIBE-INTERPRETA-E. EXIT.
031700
031710 9000-CIERRA-ARCHIVOS SECTION.
031720     ACCEPT WKS-FECHA-CORRIDA FROM DATE
031730     ACCEPT WKS-HORA-CORRIDA  FROM TIME
031740     CLOSE SOLICIT RPTCLSC
031760     DISPLAY '******************************************'
031780     DISPLAY 'CLRSCORE - SOLICITUDES LEIDAS       : ' WKS-LEIDOS
031800     DISPLAY 'CLRSCORE - SOLICITUDES VALIDAS       : ' WKS-VALIDOS
031900     DISPLAY 'CLRSCORE - GRUPOS ETNICOS             : '
031950             WKS-CANT-ETNIAS
031970     DISPLAY 'CLRSCORE - FECHA/HORA DE CORRIDA    : '
031980             WKS-FECHA-CORRIDA '/' WKS-HORA-CORRIDA
032000     DISPLAY '******************************************'.
032300 9000-CIERRA-ARCHIVOS-E. EXIT.
032400
032500 END PROGRAM CLRSCORE.
