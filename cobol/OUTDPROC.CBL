000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EQUIDAD CREDITICIA (ECRED)                       *
000500* PROGRAMA    : OUTDPROC                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE SOLICITUDES DE PRESTAMO,       *
000800*             : NORMALIZA ETNIA/RAZA/SEXO, APLICA LA SUSTITUCION *
000900*             : DE RAZA A HISPANO CUANDO LA ETNIA ES HISPANO O   *
001000*             : LATINO, ASIGNA ID CONSECUTIVO CUANDO NO VIENE EN *
001100*             : EL ARCHIVO Y MARCA LOS REGISTROS CON RDI NO      *
001200*             : NUMERICO (NOR-RDI-VALIDO='N') SIN DESCARTARLOS,  *
001250*             : PARA QUE EL MOTOR DE UMBRALES (OUTTHRSH) SIGA    *
001260*             : CONOCIENDO EL GRUPO AUNQUE QUEDE SIN RDI VALIDO. *
001400* ARCHIVOS    : SOLICIT=E , NORMAPP=S                             *
001500* ACCION (ES) : E=ETAPA DE CARGA Y NORMALIZACION                 *
001600* PROGRAMA(S) : LO INVOCA OUTMAIN                                *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 228901                                           *
001900* NOMBRE      : PROCESO IGUALDAD DE RESULTADO - ETAPA 1          *
002000* DESCRIPCION : MANTENIMIENTO                                    *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    OUTDPROC.
002400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCO.
002600 DATE-WRITTEN.  14 MARZO 1991.
002700 DATE-COMPILED. 14 MARZO 1991.
002800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002900******************************************************************
003000*                    B I T A C O R A   D E   C A M B I O S        *
003100******************************************************************
003200* 14/03/1991  PEDR  BPM-228901  VERSION ORIGINAL DEL PROGRAMA.   *
003300* 02/09/1992  PEDR  BPM-228914  SE AGREGA SUSTITUCION DE RAZA A  *
003400*                                HISPANO POR ETNIA.               *
003500* 21/06/1994  JORL  BPM-228933  SE CORRIGE COMPARACION DE ETNIA  *
003600*                                PARA QUE SEA INSENSIBLE A        *
003700*                                MAYUSCULAS/MINUSCULAS.           *
003800* 09/11/1998  MCAS  BPM-229050  REVISION Y2K - WKS-FECHA-AAMMDD  *
003900*                                SE DEJA EN 6 POSICIONES, EL      *
004000*                                PROCESO NO USA EL SIGLO.         *
004100* 05/02/1999  MCAS  BPM-229051  PRUEBAS FINALES Y2K, SIN CAMBIOS  *
004200*                                ADICIONALES DE CODIGO.           *
004300* 17/07/2001  JORL  BPM-229210  SE ASIGNA ID CONSECUTIVO CUANDO   *
004400*                                SOL-ID VIENE EN CEROS.           *
004500* 03/06/2004  PEDR  BPM-229388  SE DESCARTAN REGISTROS CON RDI    *
004600*                                NO NUMERICO ANTES DE ESCRIBIR.   *
004700* 22/10/2007  LMOR  BPM-229502  SE AGREGA CONTEO DE DESCARTADOS   *
004750*                                A LA BITACORA DE CIERRE.         *
004760* 11/04/2025  LMOR  TCK-31902  SE AGREGA HORA DE CORRIDA A LA    *
004770*                                BITACORA DE CIERRE, JUNTO A LA   *
004780*                                FECHA YA EXISTENTE.              *
004790* 14/04/2025  LMOR  TCK-31905  SE DEJA DE DESCARTAR EL REGISTRO   *
004800*                                CON RDI NO NUMERICO: AHORA SE    *
004810*                                ESCRIBE IGUAL A NORMAPP CON      *
004820*                                NOR-RDI-VALIDO='N' Y NOR-RDI EN  *
004830*                                CERO, PARA QUE OUTTHRSH PUEDA    *
004840*                                REPORTAR EL GRUPO AUNQUE NINGUNA *
004850*                                DE SUS SOLICITUDES TENGA RDI     *
004860*                                VALIDO (BPM-229410 ERA PARCIAL). *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SOLICIT ASSIGN TO SOLICIT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS FS-SOLICIT
005900                             FSE-SOLICIT.
006000
006100     SELECT NORMAPP ASSIGN TO NORMAPP
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS FS-NORMAPP
006400                             FSE-NORMAPP.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800******************************************************************
006900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007000******************************************************************
007100*   1 --> SOLICITUDES DE PRESTAMO RECIBIDAS DEL REGULADOR
007200 FD  SOLICIT.
007300     COPY SOLIC04.
007400*   2 --> SOLICITUDES NORMALIZADAS, ENTRADA DE OUTTHRSH
007500 FD  NORMAPP.
007600 01  REG-NORMAPP.
007700     05  NOR-ID                    PIC 9(07).
007800     05  FILLER                    PIC X(01).
007900     05  NOR-RAZA                  PIC X(25).
008000     05  FILLER                    PIC X(01).
008100     05  NOR-SEXO                  PIC X(10).
008200     05  FILLER                    PIC X(01).
008300     05  NOR-RDI                   PIC 9(03)V99.
008400     05  FILLER                    PIC X(01).
008500     05  NOR-CLAVE-GRUPO           PIC X(36).
008550     05  FILLER                    PIC X(01).
008560     05  NOR-RDI-VALIDO            PIC X(01).
008570         88  NOR-RDI-ES-VALIDO             VALUE "Y".
008580         88  NOR-RDI-NO-VALIDO             VALUE "N".
008600     05  FILLER                    PIC X(18).
008700
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009100******************************************************************
009200 01  WKS-FS-STATUS.
009300     02  WKS-STATUS.
009400         04  FS-SOLICIT            PIC 9(02) VALUE ZEROES.
009500         04  FSE-SOLICIT.
009600             08  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009700             08  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009800             08  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009900         04  FS-NORMAPP            PIC 9(02) VALUE ZEROES.
010000         04  FSE-NORMAPP.
010100             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010200             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010300             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010400*    VARIABLES RUTINA DE FSE
010500     02  PROGRAMA                  PIC X(08) VALUE SPACES.
010600     02  ARCHIVO                   PIC X(08) VALUE SPACES.
010700     02  ACCION                    PIC X(10) VALUE SPACES.
010800     02  LLAVE                     PIC X(32) VALUE SPACES.
010900
011000     COPY CALSOL02.
011100
011200******************************************************************
011300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011400******************************************************************
011500 01  WKS-CONTADORES.
011600     05  WKS-LEIDOS                PIC 9(07) COMP VALUE ZERO.
011700     05  WKS-SIGUIENTE-ID          PIC 9(07) COMP VALUE ZERO.
011800     05  WKS-DESCARTADOS-RDI       PIC 9(07) COMP VALUE ZERO.
011900     05  WKS-ESCRITOS              PIC 9(07) COMP VALUE ZERO.
012000     05  FILLER                    PIC X(04) VALUE SPACES.
012010******************************************************************
012020*    RASTRO DE FECHA/HORA DE CIERRE PARA LA BITACORA FINAL        *
012030******************************************************************
012040 77  WKS-HORA-CORRIDA              PIC 9(08) VALUE ZERO.
012045 77  WKS-FECHA-CIERRE              PIC 9(06) VALUE ZERO.
012100
012200 01  WKS-FLAGS.
012300     05  WKS-FIN-SOLICIT           PIC 9(01) VALUE ZERO.
012400         88  FIN-SOLICIT                     VALUE 1.
012500     05  FILLER                    PIC X(05) VALUE SPACES.
012600
012700 01  WKS-ALFABETOS.
012800     05  WKS-MINUSCULAS  PIC X(26)
012900                          VALUE "abcdefghijklmnopqrstuvwxyz".
013000     05  WKS-MAYUSCULAS  PIC X(26)
013100                          VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013200
013300 01  WKS-CAMPOS-NORMALIZADOS.
013400     05  WKS-ETNIA-NORM            PIC X(25) VALUE SPACES.
013500     05  WKS-RAZA-NORM             PIC X(25) VALUE SPACES.
013600     05  WKS-SEXO-NORM             PIC X(10) VALUE SPACES.
013700     05  FILLER                    PIC X(05) VALUE SPACES.
013800
013900*--> VISTA ALTERNA DE LOS CAMPOS NORMALIZADOS PARA BITACORA CORTA
014000 01  WKS-CAMPOS-NORM-R REDEFINES WKS-CAMPOS-NORMALIZADOS.
014100     05  WKS-ETNIA-PRIMERAS        PIC X(15).
014200     05  FILLER                    PIC X(10).
014300     05  WKS-RAZA-PRIMERAS         PIC X(15).
014400     05  FILLER                    PIC X(10).
014500     05  WKS-SEXO-COMPLETO         PIC X(10).
014600     05  FILLER                    PIC X(05).
014700
014800 01  WKS-FECHA-PROCESO.
014900     05  WKS-FECHA-AAMMDD          PIC 9(06) VALUE ZERO.
015000*--> VISTA ALTERNA DE LA FECHA DE PROCESO PARA EL ENCABEZADO
015100 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
015200     05  WKS-FP-ANIO               PIC 9(02).
015300     05  WKS-FP-MES                PIC 9(02).
015400     05  WKS-FP-DIA                PIC 9(02).
015500
015600*--> TABLA DE ABREVIATURAS DE MES PARA EL ENCABEZADO DE CORRIDA
015700 01  TABLA-MESES-TXT.
015800     05  FILLER PIC X(36)
015900             VALUE "ENEFEBMARABRMAYJUNJULAGOSEPOCTNOVDIC".
016000 01  TABLA-MESES-R REDEFINES TABLA-MESES-TXT.
016100     05  MES-ABREV                 PIC X(03) OCCURS 12 TIMES.
016200
016300 PROCEDURE DIVISION.
016400******************************************************************
016500*               S E C C I O N    P R I N C I P A L
016600******************************************************************
016700 000-MAIN SECTION.
016800     PERFORM 1000-ABRE-ARCHIVOS THRU 1000-ABRE-ARCHIVOS-E
016900     PERFORM 2100-LEE-SOLICITUD THRU 2100-LEE-SOLICITUD-E
017000     PERFORM 2000-PROCESA-SOLICITUD THRU 2000-PROCESA-SOLICITUD-E
017050             UNTIL FIN-SOLICIT
017100     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
017200     GOBACK.
017300 000-MAIN-E. EXIT.
017400
017500 1000-ABRE-ARCHIVOS SECTION.
017600     ACCEPT WKS-FECHA-AAMMDD FROM DATE
017700     MOVE   "OUTDPROC" TO PROGRAMA
017800     OPEN INPUT  SOLICIT
017900     OPEN OUTPUT NORMAPP
018000     IF FS-SOLICIT NOT EQUAL 0
018100        MOVE 'OPEN'    TO ACCION
018200        MOVE SPACES    TO LLAVE
018300        MOVE 'SOLICIT' TO ARCHIVO
018400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018500                              FS-SOLICIT, FSE-SOLICIT
018600        DISPLAY '>>> NO SE PUDO ABRIR SOLICIT <<<' UPON CONSOLE
018700        GOBACK
018800     END-IF
018900     IF FS-NORMAPP NOT EQUAL 0
019000        MOVE 'OPEN'    TO ACCION
019100        MOVE SPACES    TO LLAVE
019200        MOVE 'NORMAPP' TO ARCHIVO
019300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019400                              FS-NORMAPP, FSE-NORMAPP
019500        DISPLAY '>>> NO SE PUDO ABRIR NORMAPP <<<' UPON CONSOLE
019600        GOBACK
019700     END-IF
019800     DISPLAY 'OUTDPROC - ' WKS-FP-DIA '/' WKS-FP-MES '/'
019900             WKS-FP-ANIO ' - INICIA NORMALIZACION'.
020000 1000-ABRE-ARCHIVOS-E. EXIT.
020100
020200 2100-LEE-SOLICITUD SECTION.
020300     READ SOLICIT
020400       AT END
020500          SET FIN-SOLICIT TO TRUE
020600       NOT AT END
020700          ADD 1 TO WKS-LEIDOS
020800     END-READ.
020900 2100-LEE-SOLICITUD-E. EXIT.
021000
021100 2000-PROCESA-SOLICITUD SECTION.
021200     PERFORM 3000-NORMALIZA-CAMPOS THRU 3000-NORMALIZA-CAMPOS-E
021300     PERFORM 4000-ASIGNA-ID THRU 4000-ASIGNA-ID-E
021400     IF SOL-RDI-TXT IS NUMERIC
021500        MOVE "Y" TO SOL-RDI-VALIDO
021600        GO TO 2000-ESCRIBE
021800     END-IF
021900     MOVE "N" TO SOL-RDI-VALIDO
022000     ADD 1 TO WKS-DESCARTADOS-RDI.
022080 2000-ESCRIBE.
022100     PERFORM 5000-CONSTRUYE-CLAVE-GRUPO THRU
022110             5000-CONSTRUYE-CLAVE-GRUPO-E
022120     PERFORM 6000-ESCRIBE-NORMALIZADO THRU
022130             6000-ESCRIBE-NORMALIZADO-E.
022150 2000-SIGUIENTE.
022200     PERFORM 2100-LEE-SOLICITUD THRU 2100-LEE-SOLICITUD-E.
022300 2000-PROCESA-SOLICITUD-E. EXIT.
022400
022500******************************************************************
022600*    NORMALIZA ETNIA/RAZA/SEXO A MAYUSCULAS Y APLICA LA REGLA    *
022700*    DE SUSTITUCION DE RAZA A HISPANO CUANDO LA ETNIA LO INDICA  *
022800******************************************************************
022900 3000-NORMALIZA-CAMPOS SECTION.
023000     MOVE SOL-ETNIA TO WKS-ETNIA-NORM
023100     MOVE SOL-RAZA  TO WKS-RAZA-NORM
023200     MOVE SOL-SEXO  TO WKS-SEXO-NORM
023300     INSPECT WKS-ETNIA-NORM CONVERTING WKS-MINUSCULAS TO
023400             WKS-MAYUSCULAS
023500     INSPECT WKS-RAZA-NORM  CONVERTING WKS-MINUSCULAS TO
023600             WKS-MAYUSCULAS
023700     INSPECT WKS-SEXO-NORM  CONVERTING WKS-MINUSCULAS TO
023800             WKS-MAYUSCULAS
023900     IF WKS-ETNIA-NORM = "HISPANIC OR LATINO"
024000        MOVE "HISPANIC" TO WKS-RAZA-NORM
024100     END-IF
024200     MOVE WKS-RAZA-NORM TO SOL-RAZA
024300     MOVE WKS-SEXO-NORM TO SOL-SEXO
024400     MOVE WKS-ETNIA-NORM TO SOL-ETNIA.
024500 3000-NORMALIZA-CAMPOS-E. EXIT.
024600
024700******************************************************************
024800*    ASIGNA ID CONSECUTIVO CUANDO EL ARCHIVO DE ORIGEN TRAE      *
024900*    SOL-ID EN CEROS (SIN ID PROPIO)                             *
025000******************************************************************
025100 4000-ASIGNA-ID SECTION.
025200     IF SOL-ID = ZERO
025300        ADD 1 TO WKS-SIGUIENTE-ID
025400        MOVE WKS-SIGUIENTE-ID TO SOL-ID
025500     ELSE
025600        IF SOL-ID > WKS-SIGUIENTE-ID
025700           MOVE SOL-ID TO WKS-SIGUIENTE-ID
025800        END-IF
025900     END-IF.
026000 4000-ASIGNA-ID-E. EXIT.
026100
026200******************************************************************
026300*    CLAVE DE GRUPO = RAZA + UN ESPACIO + SEXO, SIN ESPACIOS     *
026400*    SOBRANTES ENTRE AMBOS VALORES                               *
026500******************************************************************
026600 5000-CONSTRUYE-CLAVE-GRUPO SECTION.
026700     MOVE SPACES TO CAL-CLAVE-GRUPO
026800     STRING WKS-RAZA-NORM DELIMITED BY SPACE
026900            " "           DELIMITED BY SIZE
027000            WKS-SEXO-NORM DELIMITED BY SPACE
027100       INTO CAL-CLAVE-GRUPO
027200     END-STRING.
027300 5000-CONSTRUYE-CLAVE-GRUPO-E. EXIT.
027400
027500 6000-ESCRIBE-NORMALIZADO SECTION.
027600     MOVE SOL-ID          TO NOR-ID
027700     MOVE WKS-RAZA-NORM   TO NOR-RAZA
027800     MOVE WKS-SEXO-NORM   TO NOR-SEXO
027850     MOVE SOL-RDI-VALIDO  TO NOR-RDI-VALIDO
027870     IF NOR-RDI-ES-VALIDO
027880        MOVE SOL-RDI-NUM  TO NOR-RDI
027890     ELSE
027895        MOVE ZERO         TO NOR-RDI
027898     END-IF
028000     MOVE CAL-CLAVE-GRUPO TO NOR-CLAVE-GRUPO
028100     WRITE REG-NORMAPP
028200     IF FS-NORMAPP NOT EQUAL 0
028300        DISPLAY 'ERROR AL GRABAR NORMAPP, STATUS: ' FS-NORMAPP
028400     ELSE
028500        ADD 1 TO WKS-ESCRITOS
028600     END-IF.
028700 6000-ESCRIBE-NORMALIZADO-E. EXIT.
028800
028900 9000-CIERRA-ARCHIVOS SECTION.
028920     ACCEPT WKS-FECHA-CIERRE FROM DATE
028950     ACCEPT WKS-HORA-CORRIDA FROM TIME
029000     CLOSE SOLICIT NORMAPP
029100     DISPLAY '******************************************'
029200     DISPLAY 'OUTDPROC - SOLICITUDES LEIDAS     : ' WKS-LEIDOS
029300     DISPLAY 'OUTDPROC - EXCLUIDAS DEL UMBRAL RDI : '
029400             WKS-DESCARTADOS-RDI
029500     DISPLAY 'OUTDPROC - NORMALIZADAS ESCRITAS   : ' WKS-ESCRITOS
029550     DISPLAY 'OUTDPROC - FECHA/HORA DE CIERRE    : '
029570             WKS-FECHA-CIERRE '/' WKS-HORA-CORRIDA
029600     DISPLAY '******************************************'.
029700 9000-CIERRA-ARCHIVOS-E. EXIT.
029800
029900 END PROGRAM OUTDPROC.
