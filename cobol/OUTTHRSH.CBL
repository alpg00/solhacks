000100******************************************************************
000200* FECHA       : 19/03/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EQUIDAD CREDITICIA (ECRED)                       *
000500* PROGRAMA    : OUTTHRSH                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECIBE LA TASA OBJETIVO DE APROBACION, ORDENA EL *
000800*             : ARCHIVO NORMALIZADO POR GRUPO RAZA+SEXO Y RDI,   *
000900*             : CALCULA POR GRUPO EL UMBRAL DE RDI (PERCENTIL    *
001000*             : INTERPOLADO) QUE PRODUCE ESA TASA, DECIDE CADA   *
001100*             : SOLICITUD DEL GRUPO CONTRA SU PROPIO UMBRAL Y    *
001200*             : PUBLICA EL ARCHIVO DE DECISIONES Y EL REPORTE DE *
001300*             : ESTADISTICAS POR GRUPO.                          *
001400* ARCHIVOS    : NORMAPP=E , DECISON=S , RPTGRUP=S                *
001500* ACCION (ES) : E=ETAPA DE UMBRALES DE IGUALDAD DE RESULTADO     *
001600* PROGRAMA(S) : LO INVOCA OUTMAIN                                *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 228902                                           *
001900* NOMBRE      : PROCESO IGUALDAD DE RESULTADO - ETAPA 2          *
002000* DESCRIPCION : MANTENIMIENTO                                    *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    OUTTHRSH.
002400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCO.
002600 DATE-WRITTEN.  19 MARZO 1991.
002700 DATE-COMPILED. 19 MARZO 1991.
002800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002900******************************************************************
003000*                    B I T A C O R A   D E   C A M B I O S        *
003100******************************************************************
003200* 19/03/1991  PEDR  BPM-228902  VERSION ORIGINAL DEL PROGRAMA.   *
003300* 11/05/1993  PEDR  BPM-228925  SE CAMBIA EL ORDENAMIENTO INTERNO*
003400*                                POR CLASIFICACION (SORT VERB)   *
003500*                                EN LUGAR DE BURBUJA EN MEMORIA. *
003600* 30/08/1995  JORL  BPM-228947  SE AGREGA EL REPORTE RPTGRUP CON *
003700*                                ESTADISTICAS POR GRUPO.          *
003800* 12/11/1998  MCAS  BPM-229052  REVISION Y2K - SIN IMPACTO, EL   *
003900*                                PROGRAMA NO ALMACENA FECHAS.     *
004000* 14/04/2002  JORL  BPM-229225  SE VALIDA LA TASA OBJETIVO EN LA *
004100*                                ENTRADA (0 A 1), SE ABORTA SI    *
004200*                                VIENE FUERA DE RANGO.            *
004300* 08/09/2005  LMOR  BPM-229410  GRUPOS SIN SOLICITUDES IMPRIMEN  *
004400*                                UMBRAL "N/A" EN VEZ DE CEROS.    *
004500* 19/01/2009  LMOR  BPM-229540  SE ACLARA QUE EMPATE EN EL RDI   *
004600*                                CONTRA EL UMBRAL APRUEBA.        *
004650* 11/04/2025  LMOR  TCK-31902  SE REESTRUCTURA 2000-PROCESA-      *
004660*                                GRUPOS EN RANGO PERFORM THRU CON *
004670*                                GO TO GENUINO Y SE AGREGAN CAMPOS*
004680*                                77 DE FECHA/HORA DE CORRIDA.     *
004690* 14/04/2025  LMOR  TCK-31905  BPM-229410 QUEDABA INCOMPLETO: EL  *
004691*                                GRUPO SIN RDI VALIDO NUNCA LLEGA-*
004692*                                BA A SRTAPP Y NO SE IMPRIMIA. SE *
004693*                                CUENTA POR SEPARADO EL TOTAL DE  *
004694*                                MIEMBROS DEL GRUPO (VALIDOS O NO)*
004695*                                Y SE ESCRIBE LA LINEA "N/A" CON  *
004696*                                GRL-MAXRATIO-X CUANDO EL GRUPO SE*
004697*                                VE PERO NINGUN RDI ES VALIDO.    *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT NORMAPP ASSIGN TO NORMAPP
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS  IS FS-NORMAPP
005700                             FSE-NORMAPP.
005800
005900     SELECT SRTAPP  ASSIGN TO SRTAPP
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-SRTAPP
006200                             FSE-SRTAPP.
006300
006400     SELECT SORTGRP ASSIGN TO SORTWK1.
006500
006600     SELECT DECISON ASSIGN TO DECISON
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS  IS FS-DECISON
006900                             FSE-DECISON.
007000
007100     SELECT RPTGRUP ASSIGN TO RPTGRUP
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS FS-RPTGRUP
007400                             FSE-RPTGRUP.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800******************************************************************
007900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008000******************************************************************
008100*   1 --> SOLICITUDES NORMALIZADAS (ENTRADA DE ESTA ETAPA)
008200 FD  NORMAPP.
008300 01  REG-NORMAPP.
008400     05  NOR-ID                    PIC 9(07).
008500     05  FILLER                    PIC X(01).
008600     05  NOR-RAZA                  PIC X(25).
008700     05  FILLER                    PIC X(01).
008800     05  NOR-SEXO                  PIC X(10).
008900     05  FILLER                    PIC X(01).
009000     05  NOR-RDI                   PIC 9(03)V99.
009100     05  FILLER                    PIC X(01).
009200     05  NOR-CLAVE-GRUPO           PIC X(36).
009250     05  FILLER                    PIC X(01).
009260     05  NOR-RDI-VALIDO            PIC X(01).
009270         88  NOR-RDI-ES-VALIDO             VALUE "Y".
009280         88  NOR-RDI-NO-VALIDO             VALUE "N".
009300     05  FILLER                    PIC X(18).
009400
009500*   2 --> ARCHIVO DE TRABAJO ORDENADO POR SORT (GRUPO/RDI)
009600 SD  SORTGRP.
009700 01  REG-SORTGRP.
009800     05  SRT-CLAVE-GRUPO           PIC X(36).
009900     05  SRT-RDI                   PIC 9(03)V99.
009950     05  SRT-RDI-VALIDO            PIC X(01).
010000     05  SRT-ID                    PIC 9(07).
010100
010200*   3 --> SALIDA DEL SORT, INSUMO DE LA CORRIDA DE CONTROL
010300 FD  SRTAPP.
010400 01  REG-SRTAPP.
010500     05  SAP-CLAVE-GRUPO           PIC X(36).
010600     05  FILLER                    PIC X(01).
010700     05  SAP-RDI                   PIC 9(03)V99.
010750     05  FILLER                    PIC X(01).
010760     05  SAP-RDI-VALIDO            PIC X(01).
010770         88  SAP-RDI-ES-VALIDO             VALUE "Y".
010800     05  FILLER                    PIC X(01).
010900     05  SAP-ID                    PIC 9(07).
011000     05  FILLER                    PIC X(18).
011100
011200*   4 --> ARCHIVO DE DECISIONES, UNA LINEA POR SOLICITUD
011300 FD  DECISON.
011400 01  REG-DECISON.
011500     05  DEC-APP-ID                PIC 9(07).
011600     05  FILLER                    PIC X(01).
011700     05  DEC-DECISION              PIC X(08).
011800
011900*   5 --> REPORTE DE ESTADISTICAS POR GRUPO RAZA+SEXO
012000 FD  RPTGRUP.
012100 01  LIN-RPTGRUP                   PIC X(76).
012200
012300 WORKING-STORAGE SECTION.
012400******************************************************************
012500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012600******************************************************************
012700 01  WKS-FS-STATUS.
012800     02  WKS-STATUS.
012900         04  FS-NORMAPP            PIC 9(02) VALUE ZEROES.
013000         04  FSE-NORMAPP.
013100             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
013200             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
013300             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
013400         04  FS-SRTAPP             PIC 9(02) VALUE ZEROES.
013500         04  FSE-SRTAPP.
013600             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
013700             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
013800             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
013900         04  FS-DECISON            PIC 9(02) VALUE ZEROES.
014000         04  FSE-DECISON.
014100             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
014200             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
014300             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
014400         04  FS-RPTGRUP            PIC 9(02) VALUE ZEROES.
014500         04  FSE-RPTGRUP.
014600             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
014700             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
014800             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
014900*    VARIABLES RUTINA DE FSE
015000     02  PROGRAMA                  PIC X(08) VALUE SPACES.
015100     02  ARCHIVO                   PIC X(08) VALUE SPACES.
015200     02  ACCION                    PIC X(10) VALUE SPACES.
015300     02  LLAVE                     PIC X(32) VALUE SPACES.
015400
015500******************************************************************
015600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
015700******************************************************************
015800 01  WKS-FLAGS.
015900     05  WKS-FIN-SRTAPP            PIC 9(01) VALUE ZERO.
016000         88  FIN-SRTAPP                      VALUE 1.
016100     05  WKS-PRIMER-GRUPO          PIC 9(01) VALUE 1.
016200         88  ES-PRIMER-GRUPO                 VALUE 1.
016300     05  FILLER                    PIC X(05) VALUE SPACES.
016400
016500 01  WKS-CONTADORES.
016600     05  WKS-LEIDOS-NORM           PIC 9(07) COMP VALUE ZERO.
016700     05  WKS-DECISIONES            PIC 9(07) COMP VALUE ZERO.
016800     05  WKS-GRUPOS-PROCESADOS     PIC 9(05) COMP VALUE ZERO.
016850     05  WKS-CANT-MIEMBROS-GRUPO   PIC 9(07) COMP VALUE ZERO.
016900     05  FILLER                    PIC X(04) VALUE SPACES.
016950
016960 77  WKS-FECHA-CORRIDA             PIC 9(06) VALUE ZERO.
016970 77  WKS-HORA-CORRIDA              PIC 9(08) VALUE ZERO.
017000
017100 01  WKS-TASA-OBJETIVO             PIC 9V999 VALUE 0.500.
017200
017300******************************************************************
017400*    TABLA DE RDI/ID DEL GRUPO EN CURSO (YA VIENE ORDENADA POR   *
017500*    RDI ASCENDENTE, PORQUE SRTAPP FUE PRODUCIDO POR EL SORT)    *
017600******************************************************************
017700 01  WKS-CANT-GRUPO                PIC 9(05) COMP VALUE ZERO.
017800 01  WKS-TABLA-GRUPO.
017900     05  WKS-DTI-GRUPO OCCURS 1 TO 20000 TIMES
018000                        DEPENDING ON WKS-CANT-GRUPO
018100                        INDEXED BY IDX-DTI.
018200         10  DTI-VALOR             PIC 9(03)V99.
018300         10  DTI-ID                PIC 9(07).
018400
018500*--> VISTA ALTERNA DE UNA ENTRADA DE LA TABLA PARA BITACORA CORTA
018600 01  WKS-DTI-GRUPO-R REDEFINES WKS-DTI-GRUPO.
018700     05  WKS-DTI-TXT               PIC X(12)
018800                        OCCURS 1 TO 20000 TIMES
018900                        DEPENDING ON WKS-CANT-GRUPO
019000                        INDEXED BY IDX-DTI-R.
019100
019200 01  WKS-CLAVE-EN-CURSO            PIC X(36) VALUE SPACES.
019300*--> VISTA ALTERNA DE LA CLAVE DE GRUPO, PARA LA BITACORA DE CIERRE
019400 01  WKS-CLAVE-EN-CURSO-R REDEFINES WKS-CLAVE-EN-CURSO.
019500     05  WKS-CEC-RAZA              PIC X(25).
019600     05  WKS-CEC-SEXO              PIC X(11).
019700 01  WKS-UMBRAL-GRUPO              PIC 9(03)V99 VALUE ZERO.
019800 01  WKS-APROBADOS-GRUPO           PIC 9(07) COMP VALUE ZERO.
019900
020000******************************************************************
020100*   CAMPOS AUXILIARES DEL CALCULO DE PERCENTIL INTERPOLADO       *
020200******************************************************************
020300 01  WKS-RANGO-CALC                PIC 9(07)V9999 VALUE ZERO.
020400 01  WKS-RANGO-ENTERO              PIC 9(05) COMP VALUE ZERO.
020500 01  WKS-RANGO-FRACCION            PIC 9V9999 VALUE ZERO.
020600 01  WKS-VBAJO                     PIC 9(03)V99 VALUE ZERO.
020700 01  WKS-VALTO                     PIC 9(03)V99 VALUE ZERO.
020800
020900 01  WKS-TASA-GRUPO                PIC 9(03)V9 VALUE ZERO.
021000
021100******************************************************************
021200*                LINEA DE ENCABEZADO Y DETALLE DE RPTGRUP        *
021300******************************************************************
021400 01  WKS-ENCABEZADO-RPTGRUP.
021500     05  FILLER PIC X(40) VALUE "GROUP".
021600     05  FILLER PIC X(10) VALUE "APPLICANTS".
021700     05  FILLER PIC X(10) VALUE " MAX RATIO".
021800     05  FILLER PIC X(10) VALUE "  APPROVED".
021900     05  FILLER PIC X(06) VALUE "  RATE".
022000
022100 01  WKS-DETALLE-RPTGRUP.
022200     05  GRL-GRUPO                 PIC X(40).
022300     05  GRL-APLICANTES            PIC ZZZZZZZZZ9.
022400     05  GRL-MAXRATIO              PIC ZZZZZZ9.99.
022500     05  GRL-MAXRATIO-X REDEFINES GRL-MAXRATIO PIC X(10).
022600     05  GRL-APROBADOS             PIC ZZZZZZZZZ9.
022700     05  GRL-TASA                  PIC ZZZ9.9.
022800
022900 LINKAGE SECTION.
023000 01  LNK-TASA-OBJETIVO             PIC 9V999.
023100
023200 PROCEDURE DIVISION USING LNK-TASA-OBJETIVO.
023300******************************************************************
023400*               S E C C I O N    P R I N C I P A L
023500******************************************************************
023600 000-MAIN SECTION.
023700     PERFORM 0500-VALIDA-PARAMETRO THRU 0500-VALIDA-PARAMETRO-E
023800     PERFORM 1000-ORDENA-GRUPO THRU 1000-ORDENA-GRUPO-E
023900     PERFORM 1500-ABRE-ARCHIVOS THRU 1500-ABRE-ARCHIVOS-E
024000     PERFORM 2100-LEE-SRTAPP THRU 2100-LEE-SRTAPP-E
024100     PERFORM 2000-PROCESA-GRUPOS THRU 2000-PROCESA-GRUPOS-E
024150             UNTIL FIN-SRTAPP
024200     PERFORM 8000-CIERRA-ARCHIVOS THRU 8000-CIERRA-ARCHIVOS-E
024300     GOBACK.
024400 000-MAIN-E. EXIT.
024500
024600 0500-VALIDA-PARAMETRO SECTION.
024700     MOVE LNK-TASA-OBJETIVO TO WKS-TASA-OBJETIVO
024800     IF WKS-TASA-OBJETIVO < 0 OR WKS-TASA-OBJETIVO > 1
024900        DISPLAY '>>> TASA OBJETIVO FUERA DE RANGO (0-1) <<<'
025000        GOBACK
025100     END-IF.
025200 0500-VALIDA-PARAMETRO-E. EXIT.
025300
025400******************************************************************
025500*   CLASIFICA (SORT VERB) LAS SOLICITUDES NORMALIZADAS POR       *
025600*   CLAVE DE GRUPO Y, DENTRO DEL GRUPO, POR RDI ASCENDENTE       *
025700******************************************************************
025800 1000-ORDENA-GRUPO SECTION.
025900     SORT SORTGRP
026000          ON ASCENDING KEY SRT-CLAVE-GRUPO
026100          ON ASCENDING KEY SRT-RDI
026200          USING  NORMAPP
026300          GIVING SRTAPP.
026400 1000-ORDENA-GRUPO-E. EXIT.
026500
026600 1500-ABRE-ARCHIVOS SECTION.
026700     MOVE "OUTTHRSH" TO PROGRAMA
026800     OPEN INPUT  SRTAPP
026900     OPEN OUTPUT DECISON
027000     OPEN OUTPUT RPTGRUP
027100     IF FS-SRTAPP NOT EQUAL 0
027200        MOVE 'OPEN'   TO ACCION
027300        MOVE SPACES   TO LLAVE
027400        MOVE 'SRTAPP' TO ARCHIVO
027500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
027600                              FS-SRTAPP, FSE-SRTAPP
027700        GOBACK
027800     END-IF
027900     WRITE LIN-RPTGRUP FROM WKS-ENCABEZADO-RPTGRUP.
028000 1500-ABRE-ARCHIVOS-E. EXIT.
028100
028200 2100-LEE-SRTAPP SECTION.
028300     READ SRTAPP
028400       AT END
028500          SET FIN-SRTAPP TO TRUE
028600       NOT AT END
028700          ADD 1 TO WKS-LEIDOS-NORM
028800     END-READ.
028900 2100-LEE-SRTAPP-E. EXIT.
029000
029100******************************************************************
029200*   CONTROL DE QUIEBRE POR CLAVE DE GRUPO: MIENTRAS EL REGISTRO  *
029300*   PERTENECE AL GRUPO EN CURSO, SE ACUMULA EN LA TABLA; AL      *
029400*   CAMBIAR DE CLAVE (O AL FINAL) SE CIERRA EL GRUPO ANTERIOR    *
029500******************************************************************
029600 2000-PROCESA-GRUPOS SECTION.
029650     IF NOT ES-PRIMER-GRUPO
029660        GO TO 2000-COMPARA-CLAVE
029670     END-IF
029700     MOVE SAP-CLAVE-GRUPO TO WKS-CLAVE-EN-CURSO
029800     SET WKS-PRIMER-GRUPO TO 0
029900     GO TO 2000-ACUMULA-GRUPO.
029950 2000-COMPARA-CLAVE.
030000     IF SAP-CLAVE-GRUPO NOT EQUAL WKS-CLAVE-EN-CURSO
030100        PERFORM 3000-CIERRA-GRUPO THRU 3000-CIERRA-GRUPO-E
030200        MOVE SAP-CLAVE-GRUPO TO WKS-CLAVE-EN-CURSO
030300     END-IF.
030350 2000-ACUMULA-GRUPO.
030360     ADD 1 TO WKS-CANT-MIEMBROS-GRUPO
030370     IF SAP-RDI-VALIDO NOT EQUAL "Y"
030380        GO TO 2000-CONTINUA
030390     END-IF
030400     ADD 1 TO WKS-CANT-GRUPO
030500     MOVE SAP-RDI TO DTI-VALOR (WKS-CANT-GRUPO)
030600     MOVE SAP-ID  TO DTI-ID    (WKS-CANT-GRUPO).
030650 2000-CONTINUA.
030700     PERFORM 2100-LEE-SRTAPP THRU 2100-LEE-SRTAPP-E
030800     IF FIN-SRTAPP
030900        PERFORM 3000-CIERRA-GRUPO THRU 3000-CIERRA-GRUPO-E
031000     END-IF.
031100 2000-PROCESA-GRUPOS-E. EXIT.
031300
031400******************************************************************
031500*   CIERRA EL GRUPO EN CURSO: CALCULA UMBRAL, DECIDE CADA        *
031600*   SOLICITUD DEL GRUPO Y ESCRIBE LA LINEA DE ESTADISTICAS       *
031700******************************************************************
031800 3000-CIERRA-GRUPO SECTION.
031900     IF WKS-CANT-GRUPO > 0
032000        PERFORM 3100-CALCULA-UMBRAL THRU 3100-CALCULA-UMBRAL-E
032100        PERFORM 4000-DECIDE-GRUPO THRU 4000-DECIDE-GRUPO-E
032200             VARYING IDX-DTI FROM 1 BY 1
032300             UNTIL IDX-DTI > WKS-CANT-GRUPO
032400        PERFORM 5000-ESCRIBE-RPTGRUP THRU 5000-ESCRIBE-RPTGRUP-E
032500        ADD 1 TO WKS-GRUPOS-PROCESADOS
032600        DISPLAY 'OUTTHRSH - GRUPO ' WKS-CEC-RAZA '/' WKS-CEC-SEXO
032700                ' CERRADO, SOLICITUDES: ' WKS-CANT-GRUPO
032710     ELSE
032720        IF WKS-CANT-MIEMBROS-GRUPO > 0
032730           PERFORM 5100-ESCRIBE-RPTGRUP-VACIO THRU
032740                   5100-ESCRIBE-RPTGRUP-VACIO-E
032750           ADD 1 TO WKS-GRUPOS-PROCESADOS
032760           DISPLAY 'OUTTHRSH - GRUPO ' WKS-CEC-RAZA '/'
032770                   WKS-CEC-SEXO ' SIN RDI VALIDO, UMBRAL N/A'
032780        END-IF
032790     END-IF
032900     MOVE ZERO TO WKS-CANT-GRUPO
032950     MOVE ZERO TO WKS-CANT-MIEMBROS-GRUPO
033000     MOVE ZERO TO WKS-APROBADOS-GRUPO.
033100 3000-CIERRA-GRUPO-E. EXIT.
033200
033300******************************************************************
033400*   UMBRAL = PERCENTIL INTERPOLADO DE LOS VALORES DE RDI DEL     *
033500*   GRUPO EN EL PUNTO (TASA OBJETIVO); LA TABLA YA VIENE          *
033600*   ORDENADA ASCENDENTE POR EL SORT, ASI QUE NO SE REORDENA AQUI *
033700******************************************************************
033800 3100-CALCULA-UMBRAL SECTION.
033900     IF WKS-CANT-GRUPO = 1
034000        MOVE DTI-VALOR (1) TO WKS-UMBRAL-GRUPO
034100     ELSE
034200        COMPUTE WKS-RANGO-CALC ROUNDED =
034300                1 + (WKS-CANT-GRUPO - 1) * WKS-TASA-OBJETIVO
034400        COMPUTE WKS-RANGO-ENTERO = WKS-RANGO-CALC
034500        COMPUTE WKS-RANGO-FRACCION =
034600                WKS-RANGO-CALC - WKS-RANGO-ENTERO
034700        IF WKS-RANGO-ENTERO < 1
034800           MOVE 1 TO WKS-RANGO-ENTERO
034900        END-IF
035000        IF WKS-RANGO-ENTERO >= WKS-CANT-GRUPO
035100           MOVE DTI-VALOR (WKS-CANT-GRUPO) TO WKS-UMBRAL-GRUPO
035200        ELSE
035300           MOVE DTI-VALOR (WKS-RANGO-ENTERO)     TO WKS-VBAJO
035400           MOVE DTI-VALOR (WKS-RANGO-ENTERO + 1) TO WKS-VALTO
035500           COMPUTE WKS-UMBRAL-GRUPO ROUNDED =
035600                   WKS-VBAJO + WKS-RANGO-FRACCION *
035700                   (WKS-VALTO - WKS-VBAJO)
035800        END-IF
035900     END-IF.
036000 3100-CALCULA-UMBRAL-E. EXIT.
036100
036200******************************************************************
036300*   DECIDE UNA SOLICITUD DEL GRUPO CONTRA EL UMBRAL CALCULADO;   *
036400*   EL EMPATE (RDI = UMBRAL) APRUEBA                              *
036500******************************************************************
036600 4000-DECIDE-GRUPO SECTION.
036700     MOVE DTI-ID (IDX-DTI) TO DEC-APP-ID
036800     IF DTI-VALOR (IDX-DTI) <= WKS-UMBRAL-GRUPO
036900        MOVE "APPROVED" TO DEC-DECISION
037000        ADD 1 TO WKS-APROBADOS-GRUPO
037100     ELSE
037200        MOVE "DENIED"   TO DEC-DECISION
037300     END-IF
037400     WRITE REG-DECISON
037500     ADD 1 TO WKS-DECISIONES.
037600 4000-DECIDE-GRUPO-E. EXIT.
037700
037800 5000-ESCRIBE-RPTGRUP SECTION.
037900     MOVE SPACES              TO WKS-DETALLE-RPTGRUP
038000     MOVE WKS-CLAVE-EN-CURSO  TO GRL-GRUPO
038100     MOVE WKS-CANT-GRUPO      TO GRL-APLICANTES
038200     MOVE WKS-UMBRAL-GRUPO    TO GRL-MAXRATIO
038300     MOVE WKS-APROBADOS-GRUPO TO GRL-APROBADOS
038400     COMPUTE WKS-TASA-GRUPO ROUNDED =
038500             (WKS-APROBADOS-GRUPO / WKS-CANT-GRUPO) * 100
038600     MOVE WKS-TASA-GRUPO      TO GRL-TASA
038700     WRITE LIN-RPTGRUP FROM WKS-DETALLE-RPTGRUP.
038800 5000-ESCRIBE-RPTGRUP-E. EXIT.
038820
038830******************************************************************
038840*   GRUPO VISTO EN EL ARCHIVO PERO SIN NINGUNA SOLICITUD CON RDI  *
038850*   VALIDO: SE IMPRIME LA LINEA CON UMBRAL "N/A" Y CEROS, SIN     *
038860*   CALCULAR UMBRAL NI DECIDIR SOLICITUDES (BPM-229410/TCK-31905)*
038870******************************************************************
038880 5100-ESCRIBE-RPTGRUP-VACIO SECTION.
038890     MOVE SPACES             TO WKS-DETALLE-RPTGRUP
038900     MOVE WKS-CLAVE-EN-CURSO TO GRL-GRUPO
038910     MOVE ZERO                TO GRL-APLICANTES
038920     MOVE "       N/A"        TO GRL-MAXRATIO-X
038930     MOVE ZERO                TO GRL-APROBADOS
038940     MOVE ZERO                TO GRL-TASA
038950     WRITE LIN-RPTGRUP FROM WKS-DETALLE-RPTGRUP.
038960 5100-ESCRIBE-RPTGRUP-VACIO-E. EXIT.
038970
039000 8000-CIERRA-ARCHIVOS SECTION.
039020     ACCEPT WKS-FECHA-CORRIDA FROM DATE
039040     ACCEPT WKS-HORA-CORRIDA FROM TIME
039100     CLOSE SRTAPP DECISON RPTGRUP
039200     DISPLAY '******************************************'
039300     DISPLAY 'OUTTHRSH - SOLICITUDES PROCESADAS  : '
039400             WKS-LEIDOS-NORM
039500     DISPLAY 'OUTTHRSH - GRUPOS RAZA+SEXO         : '
039600             WKS-GRUPOS-PROCESADOS
039700     DISPLAY 'OUTTHRSH - DECISIONES ESCRITAS      : '
039800             WKS-DECISIONES
039850     DISPLAY 'OUTTHRSH - FECHA/HORA DE CORRIDA    : '
039870             WKS-FECHA-CORRIDA '/' WKS-HORA-CORRIDA
039900     DISPLAY '******************************************'.
040000 8000-CIERRA-ARCHIVOS-E. EXIT.
040100
040200 END PROGRAM OUTTHRSH.
