000100******************************************************************
000200* FECHA       : 05/02/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : EQUIDAD CREDITICIA (ECRED)                       *
000500* PROGRAMA    : BIASCALC                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ANALISIS HISTORICO DE TASA DE APROBACION SOBRE   *
000800*             : LA ACCION TOMADA EN CADA SOLICITUD (NO USA RDI). *
000900*             : ACUMULA APROBACION MEDIA POR RAZA, POR SEXO Y    *
001000*             : POR CUARTIL DE INGRESO, Y PUBLICA TRES ARCHIVOS  *
001100*             : DE RESUMEN DE TASA DE APROBACION.                *
001200* ARCHIVOS    : SOLICIT=E , RPTRAZA=S , RPTSEXO=S , RPTINGR=S    *
001300* ACCION (ES) : E=ANALISIS DE SESGO HISTORICO                    *
001400* PROGRAMA(S) : NINGUNO                                          *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 228860                                            *
001700* NOMBRE      : ANALISIS DE SESGO HISTORICO DE APROBACION         *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    BIASCALC.
002200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCO.
002400 DATE-WRITTEN.  05 FEBRERO 1990.
002500 DATE-COMPILED. 05 FEBRERO 1990.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO DEL BANCO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S        *
002900******************************************************************
003000* 05/02/1990  PEDR  BPM-228860  VERSION ORIGINAL DEL PROGRAMA.   *
003100* 18/07/1992  PEDR  BPM-228871  SE AGREGA EL DESGLOSE POR SEXO,  *
003200*                                ANTES SOLO EXISTIA POR RAZA.     *
003300* 09/01/1995  JORL  BPM-228902  SE AGREGA EL DESGLOSE POR        *
003400*                                CUARTIL DE INGRESO (Q1-Q3).      *
003500* 22/10/1998  MCAS  BPM-229040  REVISION Y2K - SIN IMPACTO, EL   *
003600*                                PROGRAMA NO ALMACENA FECHAS.     *
003700* 06/03/1999  MCAS  BPM-229041  PRUEBAS FINALES Y2K.              *
003800* 19/05/2003  JORL  BPM-229260  SE ORDENAN RPTRAZA Y RPTSEXO      *
003900*                                DESCENDENTE POR TASA, ANTES      *
004000*                                SALIAN EN ORDEN DE APARICION.    *
004100* 02/09/2008  LMOR  BPM-229520  SE ACLARA REDONDEO A 4 DECIMALES *
004200*                                EN LA TASA DE APROBACION.        *
004250* 11/04/2025  LMOR  TCK-31902  SE REESTRUCTURA 1200-PROCESA-      *
004260*                                SOLICITUD EN RANGO PERFORM THRU  *
004270*                                CON GO TO GENUINO Y SE AGREGAN   *
004280*                                CAMPOS 77 DE FECHA/HORA DE       *
004290*                                CORRIDA.                         *
004293* 14/04/2025  LMOR  TCK-31907  SE CORRIGEN TRES LINEAS DE         *
004296*                                CONTINUACION DEL PERFORM...UNTIL *
004298*                                DE LA BURBUJA QUE HABIAN QUEDADO *
004299*                                SIN NUMERO DE SECUENCIA.          *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SOLICIT ASSIGN TO SOLICIT
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS  IS FS-SOLICIT
005300                             FSE-SOLICIT.
005400
005500     SELECT RPTRAZA ASSIGN TO RPTRAZA
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS FS-RPTRAZA
005800                             FSE-RPTRAZA.
005900
006000     SELECT RPTSEXO ASSIGN TO RPTSEXO
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS FS-RPTSEXO
006300                             FSE-RPTSEXO.
006400
006500     SELECT RPTINGR ASSIGN TO RPTINGR
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-RPTINGR
006800                             FSE-RPTINGR.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500*   1 --> SOLICITUDES DE PRESTAMO RECIBIDAS DEL REGULADOR
007600 FD  SOLICIT.
007700     COPY SOLIC04.
007800*   2,3,4 --> RESUMENES DE TASA DE APROBACION (RAZA/SEXO/INGRESO)
007900 FD  RPTRAZA.
008000 01  REG-RPTRAZA.
008100     05  RS-CATEGORIA              PIC X(36).
008200     05  FILLER                    PIC X(01).
008300     05  RS-TASA-APROB             PIC 9(01)V9999.
008400
008500 FD  RPTSEXO.
008600 01  REG-RPTSEXO.
008700     05  RS2-CATEGORIA             PIC X(36).
008800     05  FILLER                    PIC X(01).
008900     05  RS2-TASA-APROB            PIC 9(01)V9999.
009000
009100 FD  RPTINGR.
009200 01  REG-RPTINGR.
009300     05  RS3-CATEGORIA             PIC X(36).
009400     05  FILLER                    PIC X(01).
009500     05  RS3-TASA-APROB            PIC 9(01)V9999.
009600
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010000******************************************************************
010100 01  WKS-FS-STATUS.
010200     02  WKS-STATUS.
010300         04  FS-SOLICIT            PIC 9(02) VALUE ZEROES.
010400         04  FSE-SOLICIT.
010500             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010600             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010700             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
010800         04  FS-RPTRAZA            PIC 9(02) VALUE ZEROES.
010900         04  FSE-RPTRAZA.
011000             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
011100             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
011200             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
011300         04  FS-RPTSEXO            PIC 9(02) VALUE ZEROES.
011400         04  FSE-RPTSEXO.
011500             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
011600             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
011700             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
011800         04  FS-RPTINGR            PIC 9(02) VALUE ZEROES.
011900         04  FSE-RPTINGR.
012000             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
012100             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
012200             08  FILLER            PIC S9(4) COMP-5 VALUE 0.
012300*    VARIABLES RUTINA DE FSE
012400     02  PROGRAMA                  PIC X(08) VALUE SPACES.
012500     02  ARCHIVO                   PIC X(08) VALUE SPACES.
012600     02  ACCION                    PIC X(10) VALUE SPACES.
012700     02  LLAVE                     PIC X(32) VALUE SPACES.
012800
012900     COPY CALSOL02.
013000
013100******************************************************************
013200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013300******************************************************************
013400 01  WKS-FLAGS.
013500     05  WKS-FIN-SOLICIT           PIC 9(01) VALUE ZERO.
013600         88  FIN-SOLICIT                     VALUE 1.
013700     05  FILLER                    PIC X(05) VALUE SPACES.
013800
013900 01  WKS-CONTADORES.
014000     05  WKS-LEIDOS                PIC 9(07) COMP VALUE ZERO.
014100     05  FILLER                    PIC X(04) VALUE SPACES.
014150
014160 77  WKS-FECHA-CORRIDA             PIC 9(06) VALUE ZERO.
014170 77  WKS-HORA-CORRIDA              PIC 9(08) VALUE ZERO.
014200
014300******************************************************************
014400*             TABLA DE CATEGORIAS DE RAZA (HASTA 12 VALORES)      *
014500******************************************************************
014600 01  WKS-CANT-RAZAS                PIC 9(02) COMP VALUE ZERO.
014700 01  WKS-TABLA-RAZA.
014800     05  WKS-RAZA-ENTRY OCCURS 12 TIMES INDEXED BY IDX-RAZA.
014900         10  TR-CATEGORIA          PIC X(25) VALUE SPACES.
015000         10  TR-CANTIDAD           PIC 9(07) COMP VALUE ZERO.
015100         10  TR-APROBADOS          PIC 9(07) COMP VALUE ZERO.
015200
015300*--> VISTA ALTERNA DE UNA ENTRADA DE RAZA PARA EL ORDENAMIENTO
015400*    DESCENDENTE POR TASA (INTERCAMBIO DE ENTRADAS COMPLETAS)
015500 01  WKS-RAZA-ENTRY-R REDEFINES WKS-TABLA-RAZA.
015600     05  WKS-RAZA-BYTES OCCURS 12 TIMES PIC X(33).
015700
015800******************************************************************
015900*             TABLA DE CATEGORIAS DE SEXO (HASTA 6 VALORES)       *
016000******************************************************************
016100 01  WKS-CANT-SEXOS                PIC 9(02) COMP VALUE ZERO.
016200 01  WKS-TABLA-SEXO.
016300     05  WKS-SEXO-ENTRY OCCURS 6 TIMES INDEXED BY IDX-SEXO.
016400         10  TS-CATEGORIA          PIC X(10) VALUE SPACES.
016500         10  TS-CANTIDAD           PIC 9(07) COMP VALUE ZERO.
016600         10  TS-APROBADOS          PIC 9(07) COMP VALUE ZERO.
016700
016800*--> VISTA ALTERNA DE UNA ENTRADA DE SEXO PARA EL ORDENAMIENTO
016900*    DESCENDENTE POR TASA (INTERCAMBIO DE ENTRADAS COMPLETAS)
017000 01  WKS-SEXO-ENTRY-R REDEFINES WKS-TABLA-SEXO.
017100     05  WKS-SEXO-BYTES OCCURS 6 TIMES PIC X(18).
017200
017300******************************************************************
017400*   TABLA DE INGRESOS PARA CALCULAR CUARTILES (TODAS LAS          *
017500*   SOLICITUDES LEIDAS, ORDENADAS EN MEMORIA POR BURBUJA)         *
017600******************************************************************
017700 01  WKS-CANT-INGRESOS             PIC 9(07) COMP VALUE ZERO.
017800 01  WKS-TABLA-INGRESOS.
017900     05  WKS-INGRESO-ENTRY OCCURS 1 TO 200000 TIMES
018000                        DEPENDING ON WKS-CANT-INGRESOS
018100                        INDEXED BY IDX-ING.
018200         10  TI-INGRESO            PIC S9(07)V99.
018300         10  TI-APROBADO           PIC 9(01).
018400
018500*--> TABLA DE ETIQUETAS DE CUARTIL DE INGRESO, EN EL ORDEN FIJO
018600*    QUE EXIGE EL REPORTE RPTINGR (LOW/MEDIUM/HIGH/VERY HIGH)
018700 01  TABLA-ETIQUETAS-TXT.
018800     05  FILLER PIC X(40)
018900             VALUE "LOW       MEDIUM    HIGH      VERY HIGH".
019000 01  TABLA-ETIQUETAS-R REDEFINES TABLA-ETIQUETAS-TXT.
019100     05  ETQ-INGRESO               PIC X(10) OCCURS 4 TIMES.
019200
019300 01  WKS-TABLA-CUARTIL.
019400     05  WKS-CUARTIL-ENTRY OCCURS 4 TIMES.
019500         10  TC-CANTIDAD           PIC 9(07) COMP VALUE ZERO.
019600         10  TC-APROBADOS          PIC 9(07) COMP VALUE ZERO.
019700
019800 01  WKS-Q1                        PIC S9(07)V99 VALUE ZERO.
019900 01  WKS-Q2                        PIC S9(07)V99 VALUE ZERO.
020000 01  WKS-Q3                        PIC S9(07)V99 VALUE ZERO.
020100
020200******************************************************************
020300*   CAMPOS AUXILIARES DEL CALCULO DE PERCENTIL INTERPOLADO Y     *
020400*   DEL INTERCAMBIO DE LA BURBUJA DE INGRESOS                    *
020500******************************************************************
020600 01  WKS-RANGO-CALC                PIC 9(07)V9999 VALUE ZERO.
020700 01  WKS-RANGO-ENTERO              PIC 9(07) COMP VALUE ZERO.
020800 01  WKS-RANGO-FRACCION            PIC 9V9999 VALUE ZERO.
020900 01  WKS-VBAJO                     PIC S9(07)V99 VALUE ZERO.
021000 01  WKS-VALTO                     PIC S9(07)V99 VALUE ZERO.
021100 01  WKS-INTERCAMBIO               PIC 9(01) VALUE ZERO.
021200     88  HUBO-INTERCAMBIO                    VALUE 1.
021300 01  WKS-TEMP-INGRESO              PIC S9(07)V99 VALUE ZERO.
021400 01  WKS-TEMP-APROBADO             PIC 9(01) VALUE ZERO.
021500 01  WKS-TEMP-RAZA                 PIC X(39) VALUE SPACES.
021600
021700 01  WKS-TASA-CALC                 PIC 9(01)V9999 VALUE ZERO.
021800 01  WKS-J                         PIC 9(07) COMP VALUE ZERO.
021900
022000 PROCEDURE DIVISION.
022100******************************************************************
022200*               S E C C I O N    P R I N C I P A L
022300******************************************************************
022400 000-MAIN SECTION.
022500     PERFORM 1000-ABRE-ARCHIVOS THRU 1000-ABRE-ARCHIVOS-E
022600     PERFORM 1100-LEE-SOLICITUD THRU 1100-LEE-SOLICITUD-E
022700     PERFORM 1200-PROCESA-SOLICITUD THRU 1200-PROCESA-SOLICITUD-E
022750             UNTIL FIN-SOLICIT
022800     PERFORM 3000-CALCULA-CUARTILES THRU 3000-CALCULA-CUARTILES-E
022900     PERFORM 4000-ESCRIBE-REPORTES THRU 4000-ESCRIBE-REPORTES-E
023000     PERFORM 9000-CIERRA-ARCHIVOS THRU 9000-CIERRA-ARCHIVOS-E
023100     STOP RUN.
023200 000-MAIN-E. EXIT.
023300
023400 1000-ABRE-ARCHIVOS SECTION.
023500     MOVE "BIASCALC" TO PROGRAMA
023600     OPEN INPUT  SOLICIT
023700     OPEN OUTPUT RPTRAZA
023800     OPEN OUTPUT RPTSEXO
023900     OPEN OUTPUT RPTINGR
024000     IF FS-SOLICIT NOT EQUAL 0
024100        MOVE 'OPEN'    TO ACCION
024200        MOVE SPACES    TO LLAVE
024300        MOVE 'SOLICIT' TO ARCHIVO
024400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024500                              FS-SOLICIT, FSE-SOLICIT
024600        DISPLAY '>>> NO SE PUDO ABRIR SOLICIT <<<' UPON CONSOLE
024700        STOP RUN
024800     END-IF.
024900 1000-ABRE-ARCHIVOS-E. EXIT.
025000
025100 1100-LEE-SOLICITUD SECTION.
025200     READ SOLICIT
025300       AT END
025400          SET FIN-SOLICIT TO TRUE
025500       NOT AT END
025600          ADD 1 TO WKS-LEIDOS
025700     END-READ.
025800 1100-LEE-SOLICITUD-E. EXIT.
025900
026000******************************************************************
026100*   EL CALCULADOR DE SESGO USA LA ACCION TOMADA, NO EL RDI; SE   *
026200*   ACUMULA POR RAZA Y POR SEXO EN CADA LECTURA, Y SE GUARDA EL  *
026300*   INGRESO EN LA TABLA PARA EL CALCULO DE CUARTILES AL FINAL    *
026400******************************************************************
026500 1200-PROCESA-SOLICITUD SECTION.
026550     IF SOL-ACCION-ORIGINADO
026560        MOVE 1 TO CAL-APROBADO
026570        GO TO 1200-ACUMULA
026580     END-IF
026600     MOVE 0 TO CAL-APROBADO.
026650 1200-ACUMULA.
027100     PERFORM 2000-ACUMULA-RAZA THRU 2000-ACUMULA-RAZA-E
027200     PERFORM 2100-ACUMULA-SEXO THRU 2100-ACUMULA-SEXO-E
027300     ADD 1 TO WKS-CANT-INGRESOS
027400     MOVE SOL-INGRESO  TO TI-INGRESO (WKS-CANT-INGRESOS)
027500     MOVE CAL-APROBADO TO TI-APROBADO (WKS-CANT-INGRESOS)
027600     PERFORM 1100-LEE-SOLICITUD THRU 1100-LEE-SOLICITUD-E.
027700 1200-PROCESA-SOLICITUD-E. EXIT.
027800
027900 2000-ACUMULA-RAZA SECTION.
028000     SET IDX-RAZA TO 1
028100     SEARCH WKS-RAZA-ENTRY
028200       AT END
028300          ADD 1 TO WKS-CANT-RAZAS
028400          SET IDX-RAZA TO WKS-CANT-RAZAS
028500          MOVE SOL-RAZA TO TR-CATEGORIA (IDX-RAZA)
028600       WHEN TR-CATEGORIA (IDX-RAZA) = SOL-RAZA
028700          CONTINUE
028800     END-SEARCH
028900     ADD 1            TO TR-CANTIDAD  (IDX-RAZA)
029000     ADD CAL-APROBADO TO TR-APROBADOS (IDX-RAZA).
029100 2000-ACUMULA-RAZA-E. EXIT.
029200
029300 2100-ACUMULA-SEXO SECTION.
029400     SET IDX-SEXO TO 1
029500     SEARCH WKS-SEXO-ENTRY
029600       AT END
029700          ADD 1 TO WKS-CANT-SEXOS
029800          SET IDX-SEXO TO WKS-CANT-SEXOS
029900          MOVE SOL-SEXO TO TS-CATEGORIA (IDX-SEXO)
030000       WHEN TS-CATEGORIA (IDX-SEXO) = SOL-SEXO
030100          CONTINUE
030200     END-SEARCH
030300     ADD 1            TO TS-CANTIDAD  (IDX-SEXO)
030400     ADD CAL-APROBADO TO TS-APROBADOS (IDX-SEXO).
030500 2100-ACUMULA-SEXO-E. EXIT.
030600
030700******************************************************************
030800*   ORDENA LA TABLA DE INGRESOS (BURBUJA), OBTIENE Q1/Q2/Q3 POR   *
030900*   INTERPOLACION Y CLASIFICA CADA SOLICITUD EN SU CUARTIL        *
031000******************************************************************
031100 3000-CALCULA-CUARTILES SECTION.
031200     PERFORM 3100-ORDENA-INGRESOS THRU 3100-ORDENA-INGRESOS-E
031300     MOVE .25 TO WKS-TASA-CALC
031400     PERFORM 3200-INTERPOLA-INGRESO THRU 3200-INTERPOLA-INGRESO-E
031500     MOVE WKS-VBAJO TO WKS-Q1
031600     MOVE .50 TO WKS-TASA-CALC
031700     PERFORM 3200-INTERPOLA-INGRESO THRU 3200-INTERPOLA-INGRESO-E
031800     MOVE WKS-VBAJO TO WKS-Q2
031900     MOVE .75 TO WKS-TASA-CALC
032000     PERFORM 3200-INTERPOLA-INGRESO THRU 3200-INTERPOLA-INGRESO-E
032100     MOVE WKS-VBAJO TO WKS-Q3
032200     PERFORM 3300-CLASIFICA-CUARTIL THRU 3300-CLASIFICA-CUARTIL-E
032300             VARYING IDX-ING FROM 1 BY 1
032400             UNTIL IDX-ING > WKS-CANT-INGRESOS.
032500 3000-CALCULA-CUARTILES-E. EXIT.
032600
032700 3100-ORDENA-INGRESOS SECTION.
032800     MOVE 1 TO WKS-INTERCAMBIO
032900     PERFORM 3110-PASADA-BURBUJA THRU 3110-PASADA-BURBUJA-E
032950             UNTIL WKS-INTERCAMBIO = 0.
033000 3100-ORDENA-INGRESOS-E. EXIT.
033100
033200 3110-PASADA-BURBUJA SECTION.
033300     MOVE 0 TO WKS-INTERCAMBIO
033400     PERFORM 3120-COMPARA-VECINO THRU 3120-COMPARA-VECINO-E
033500             VARYING WKS-J FROM 1 BY 1
033600             UNTIL WKS-J > WKS-CANT-INGRESOS - 1.
033700 3110-PASADA-BURBUJA-E. EXIT.
033800
033900 3120-COMPARA-VECINO SECTION.
034000     IF TI-INGRESO (WKS-J) > TI-INGRESO (WKS-J + 1)
034100        MOVE TI-INGRESO  (WKS-J)     TO WKS-TEMP-INGRESO
034200        MOVE TI-APROBADO (WKS-J)     TO WKS-TEMP-APROBADO
034300        MOVE TI-INGRESO  (WKS-J + 1) TO TI-INGRESO  (WKS-J)
034400        MOVE TI-APROBADO (WKS-J + 1) TO TI-APROBADO (WKS-J)
034500        MOVE WKS-TEMP-INGRESO        TO TI-INGRESO  (WKS-J + 1)
034600        MOVE WKS-TEMP-APROBADO       TO TI-APROBADO (WKS-J + 1)
034700        SET HUBO-INTERCAMBIO TO TRUE
034800     END-IF.
034900 3120-COMPARA-VECINO-E. EXIT.
035000
035100******************************************************************
035200*   PERCENTIL INTERPOLADO DE LA TABLA DE INGRESOS YA ORDENADA,   *
035300*   AL PUNTO WKS-TASA-CALC (0.25/0.50/0.75); RESULTADO EN        *
035400*   WKS-VBAJO                                                    *
035500******************************************************************
035600 3200-INTERPOLA-INGRESO SECTION.
035700     IF WKS-CANT-INGRESOS = 1
035800        MOVE TI-INGRESO (1) TO WKS-VBAJO
035900     ELSE
036000        COMPUTE WKS-RANGO-CALC ROUNDED =
036100                1 + (WKS-CANT-INGRESOS - 1) * WKS-TASA-CALC
036200        COMPUTE WKS-RANGO-ENTERO = WKS-RANGO-CALC
036300        COMPUTE WKS-RANGO-FRACCION =
036400                WKS-RANGO-CALC - WKS-RANGO-ENTERO
036500        IF WKS-RANGO-ENTERO < 1
036600           MOVE 1 TO WKS-RANGO-ENTERO
036700        END-IF
036800        IF WKS-RANGO-ENTERO >= WKS-CANT-INGRESOS
036900           MOVE TI-INGRESO (WKS-CANT-INGRESOS) TO WKS-VBAJO
037000        ELSE
037100           MOVE TI-INGRESO (WKS-RANGO-ENTERO)     TO WKS-VBAJO
037200           MOVE TI-INGRESO (WKS-RANGO-ENTERO + 1) TO WKS-VALTO
037300           COMPUTE WKS-VBAJO ROUNDED =
037400                   WKS-VBAJO + WKS-RANGO-FRACCION *
037500                   (WKS-VALTO - WKS-VBAJO)
037600        END-IF
037700     END-IF.
037800 3200-INTERPOLA-INGRESO-E. EXIT.
037900
038000 3300-CLASIFICA-CUARTIL SECTION.
038100     IF TI-INGRESO (IDX-ING) <= WKS-Q1
038200        ADD 1 TO TC-CANTIDAD  (1)
038300        ADD TI-APROBADO (IDX-ING) TO TC-APROBADOS (1)
038400     ELSE
038500        IF TI-INGRESO (IDX-ING) <= WKS-Q2
038600           ADD 1 TO TC-CANTIDAD  (2)
038700           ADD TI-APROBADO (IDX-ING) TO TC-APROBADOS (2)
038800        ELSE
038900           IF TI-INGRESO (IDX-ING) <= WKS-Q3
039000              ADD 1 TO TC-CANTIDAD  (3)
039100              ADD TI-APROBADO (IDX-ING) TO TC-APROBADOS (3)
039200           ELSE
039300              ADD 1 TO TC-CANTIDAD  (4)
039400              ADD TI-APROBADO (IDX-ING) TO TC-APROBADOS (4)
039500           END-IF
039600        END-IF
039700     END-IF.
039800 3300-CLASIFICA-CUARTIL-E. EXIT.
039900
040000******************************************************************
040100*   ESCRIBE LOS TRES RESUMENES; RAZA Y SEXO SALEN ORDENADOS      *
040200*   DESCENDENTE POR TASA (BURBUJA SOBRE LA TABLA COMPLETA);      *
040300*   INGRESO SALE EN EL ORDEN FIJO LOW->VERY HIGH                 *
040400******************************************************************
040500 4000-ESCRIBE-REPORTES SECTION.
040600     PERFORM 4100-ORDENA-RAZA-POR-TASA THRU 4100-ORDENA-RAZA-POR-TASA-E
040700     PERFORM 4200-ESCRIBE-RAZA THRU 4200-ESCRIBE-RAZA-E
040800             VARYING IDX-RAZA FROM 1 BY 1
040900             UNTIL IDX-RAZA > WKS-CANT-RAZAS
041000     PERFORM 4300-ORDENA-SEXO-POR-TASA THRU 4300-ORDENA-SEXO-POR-TASA-E
041100     PERFORM 4400-ESCRIBE-SEXO THRU 4400-ESCRIBE-SEXO-E
041200             VARYING IDX-SEXO FROM 1 BY 1
041300             UNTIL IDX-SEXO > WKS-CANT-SEXOS
041400     PERFORM 4500-ESCRIBE-INGRESO THRU 4500-ESCRIBE-INGRESO-E
041500             VARYING WKS-J FROM 1 BY 1
041600             UNTIL WKS-J > 4.
041700 4000-ESCRIBE-REPORTES-E. EXIT.
041800
041900 4100-ORDENA-RAZA-POR-TASA SECTION.
042000     MOVE 1 TO WKS-INTERCAMBIO
042100     PERFORM 4110-PASADA-RAZA THRU 4110-PASADA-RAZA-E
042150             UNTIL WKS-INTERCAMBIO = 0.
042200 4100-ORDENA-RAZA-POR-TASA-E. EXIT.
042300
042400 4110-PASADA-RAZA SECTION.
042500     MOVE 0 TO WKS-INTERCAMBIO
042600     PERFORM 4120-COMPARA-RAZA THRU 4120-COMPARA-RAZA-E
042700             VARYING WKS-J FROM 1 BY 1
042800             UNTIL WKS-J > WKS-CANT-RAZAS - 1.
042900 4110-PASADA-RAZA-E. EXIT.
043000
043100 4120-COMPARA-RAZA SECTION.
043200     IF TR-CANTIDAD (WKS-J) = 0
043300        MOVE 0 TO WKS-TASA-CALC
043400     ELSE
043500        COMPUTE WKS-TASA-CALC ROUNDED =
043600                TR-APROBADOS (WKS-J) / TR-CANTIDAD (WKS-J)
043700     END-IF
043800     IF TR-CANTIDAD (WKS-J + 1) = 0
043900        MOVE 0 TO WKS-RANGO-FRACCION
044000     ELSE
044100        COMPUTE WKS-RANGO-FRACCION ROUNDED =
044200                TR-APROBADOS (WKS-J + 1) / TR-CANTIDAD (WKS-J + 1)
044300     END-IF
044400     IF WKS-TASA-CALC < WKS-RANGO-FRACCION
044500        MOVE WKS-RAZA-BYTES (WKS-J)     TO WKS-TEMP-RAZA
044600        MOVE WKS-RAZA-BYTES (WKS-J + 1) TO WKS-RAZA-BYTES (WKS-J)
044700        MOVE WKS-TEMP-RAZA (1:33)       TO
044800             WKS-RAZA-BYTES (WKS-J + 1)
044900        SET HUBO-INTERCAMBIO TO TRUE
045000     END-IF.
045100 4120-COMPARA-RAZA-E. EXIT.
045200
045300 4200-ESCRIBE-RAZA SECTION.
045400     MOVE TR-CATEGORIA (IDX-RAZA) TO RS-CATEGORIA
045500     IF TR-CANTIDAD (IDX-RAZA) = 0
045600        MOVE 0 TO RS-TASA-APROB
045700     ELSE
045800        COMPUTE RS-TASA-APROB ROUNDED =
045900                TR-APROBADOS (IDX-RAZA) / TR-CANTIDAD (IDX-RAZA)
046000     END-IF
046100     WRITE REG-RPTRAZA.
046200 4200-ESCRIBE-RAZA-E. EXIT.
046300
046400 4300-ORDENA-SEXO-POR-TASA SECTION.
046500     MOVE 1 TO WKS-INTERCAMBIO
046600     PERFORM 4310-PASADA-SEXO THRU 4310-PASADA-SEXO-E
046650             UNTIL WKS-INTERCAMBIO = 0.
046700 4300-ORDENA-SEXO-POR-TASA-E. EXIT.
046800
046900 4310-PASADA-SEXO SECTION.
047000     MOVE 0 TO WKS-INTERCAMBIO
047100     PERFORM 4320-COMPARA-SEXO THRU 4320-COMPARA-SEXO-E
047200             VARYING WKS-J FROM 1 BY 1
047300             UNTIL WKS-J > WKS-CANT-SEXOS - 1.
047400 4310-PASADA-SEXO-E. EXIT.
047500
047600 4320-COMPARA-SEXO SECTION.
047700     IF TS-CANTIDAD (WKS-J) = 0
047800        MOVE 0 TO WKS-TASA-CALC
047900     ELSE
048000        COMPUTE WKS-TASA-CALC ROUNDED =
048100                TS-APROBADOS (WKS-J) / TS-CANTIDAD (WKS-J)
048200     END-IF
048300     IF TS-CANTIDAD (WKS-J + 1) = 0
048400        MOVE 0 TO WKS-RANGO-FRACCION
048500     ELSE
048600        COMPUTE WKS-RANGO-FRACCION ROUNDED =
048700                TS-APROBADOS (WKS-J + 1) / TS-CANTIDAD (WKS-J + 1)
048800     END-IF
048900     IF WKS-TASA-CALC < WKS-RANGO-FRACCION
049000        MOVE WKS-SEXO-BYTES (WKS-J)     TO WKS-TEMP-RAZA (1:18)
049100        MOVE WKS-SEXO-BYTES (WKS-J + 1) TO WKS-SEXO-BYTES (WKS-J)
049200        MOVE WKS-TEMP-RAZA (1:18)       TO
049300             WKS-SEXO-BYTES (WKS-J + 1)
049400        SET HUBO-INTERCAMBIO TO TRUE
049500     END-IF.
049600 4320-COMPARA-SEXO-E. EXIT.
049700
049800 4400-ESCRIBE-SEXO SECTION.
049900     MOVE TS-CATEGORIA (IDX-SEXO) TO RS2-CATEGORIA
050000     IF TS-CANTIDAD (IDX-SEXO) = 0
050100        MOVE 0 TO RS2-TASA-APROB
050200     ELSE
050300        COMPUTE RS2-TASA-APROB ROUNDED =
050400                TS-APROBADOS (IDX-SEXO) / TS-CANTIDAD (IDX-SEXO)
050500     END-IF
050600     WRITE REG-RPTSEXO.
050700 4400-ESCRIBE-SEXO-E. EXIT.
050800
050900 4500-ESCRIBE-INGRESO SECTION.
051000     MOVE ETQ-INGRESO (WKS-J) TO RS3-CATEGORIA
051100     IF TC-CANTIDAD (WKS-J) = 0
051200        MOVE 0 TO RS3-TASA-APROB
051300     ELSE
051400        COMPUTE RS3-TASA-APROB ROUNDED =
051500                TC-APROBADOS (WKS-J) / TC-CANTIDAD (WKS-J)
051600     END-IF
051700     WRITE REG-RPTINGR.
051800 4500-ESCRIBE-INGRESO-E. EXIT.
051900
052000 9000-CIERRA-ARCHIVOS SECTION.
052020     ACCEPT WKS-FECHA-CORRIDA FROM DATE
052040     ACCEPT WKS-HORA-CORRIDA FROM TIME
052100     CLOSE SOLICIT RPTRAZA RPTSEXO RPTINGR
052200     DISPLAY '******************************************'
052300     DISPLAY 'BIASCALC - SOLICITUDES LEIDAS      : ' WKS-LEIDOS
052400     DISPLAY 'BIASCALC - CATEGORIAS DE RAZA      : ' WKS-CANT-RAZAS
052500     DISPLAY 'BIASCALC - CATEGORIAS DE SEXO      : ' WKS-CANT-SEXOS
052550     DISPLAY 'BIASCALC - FECHA/HORA DE CORRIDA   : '
052570             WKS-FECHA-CORRIDA '/' WKS-HORA-CORRIDA
052600     DISPLAY '******************************************'.
052700 9000-CIERRA-ARCHIVOS-E. EXIT.
052800
052900 END PROGRAM BIASCALC.
